000010******************************************************************
000020*                                                                *
000030*   P K 3 L D R B   -   C A M B I O S   A L   P R O G R A M A    *
000040*                                                                *
000050* FECHA       PROGR.   TICKET     DESCRIPCION                   *
000060* ---------   ------   --------   --------------------------    *
000070* 27/03/1993   EEDR    TLC-2297   PROGRAMA ORIGINAL: LISTADO      *
000080*                                 ORDENADO DE ESTUDIANTES DEL     *
000090*                                 SEMILLERO POR GENERO Y EDAD.    *
000100* 14/09/1995   MAG     TLC-2318   SE AGREGA EL TOTAL DE LA        *
000110*                                 COLUMNA NUMERICA AL PIE.        *
000120* 06/01/1999   PEDR    TLC-2355   AJUSTE Y2K: EL ANIO DE CORTE    *
000130*                                 PASA A CUATRO DIGITOS.          *
000140* 17/04/2021   EEDR    PKR-1004   REUTILIZACION TOTAL: EL LISTADO *
000150*                                 DE ESTUDIANTES SE CONVIERTE EN  *
000160*                                 EL REPORTE DE CLASIFICACION DE  *
000170*                                 TEMPORADA DEL CLUB DE POKER     *
000180*                                 (MODULO U6).                   *
000190* 10/05/2021   EEDR    PKR-1011   SE AGREGA LA LINEA DE TOTAL     *
000200*                                 GENERAL DE PUNTOS AL PIE DEL    *
000210*                                 REPORTE.                       *
000220* 19/08/2023   PEDR    PKR-1074   SE CORRIGE EL ANCHO DE LA       *
000230*                                 COLUMNA DE TORNEOS JUGADOS.     *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.                     PK3LDRB.
000270 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000280 INSTALLATION.                   CLUB DE POKER - PROCESO BATCH.
000290 DATE-WRITTEN.                   27/03/1993.
000300 DATE-COMPILED.
000310 SECURITY.                       USO INTERNO DEL CLUB, NO        DS1
000320                                  DISTRIBUIR FUERA DE OPERACIONES.
000330******************************************************************
000340*   APLICACION  : CLUB DE POKER                                  *
000350*   PROGRAMA    : PK3LDRB                                        *
000360*   TIPO        : BATCH                                          *
000370*   DESCRIPCION : ORDENA EL MAESTRO DE PUNTOS DE TEMPORADA EN     *
000380*               : FORMA DESCENDENTE POR TOTAL DE PUNTOS Y GENERA  *
000390*               : EL REPORTE DE CLASIFICACION (LEADERBOARD-RPT).  *
000400*               : NO HAY CORTES DE CONTROL, UN SOLO GRUPO CON     *
000410*               : UN TOTAL GENERAL DE PUNTOS AL PIE.              *
000420*   ARCHIVOS    : PLAYER-MASTER=ENTRADA, LEADER-RPT=SALIDA        *
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS LETRAS-MAYUSCULAS IS "A" THRU "Z"
000490     CLASS DIGITOS-NUMERICOS IS "0" THRU "9".
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT PLAYER-MASTER ASSIGN TO PLAYRMAS
000530            ORGANIZATION  IS INDEXED
000540            ACCESS        IS SEQUENTIAL
000550            RECORD KEY    IS PMAS-NOMBRE-JUGADOR
000560            FILE STATUS   IS FS-PLAYRMAS.
000570
000580     SELECT WORKREC        ASSIGN TO SORTWK1.
000590
000600     SELECT LEADER-RPT    ASSIGN TO LDRBOUT
000610                           FILE STATUS IS FS-LDRBOUT.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650******************************************************************
000660*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000670******************************************************************
000680*   MAESTRO DE PUNTOS DE TEMPORADA, SE LEE COMPLETO Y SE ORDENA.
000690 FD  PLAYER-MASTER.
000700     COPY PKPTMAS.
000710
000720*   ARCHIVO DE TRABAJO DEL SORT, UN REGISTRO POR JUGADOR.
000730 SD  WORKREC.
000740 01  WORKAREA.
000750     02  LDR-NOMBRE-JUGADOR    PIC X(20).
000760     02  LDR-PUNTOS-TOTALES    PIC S9(08)V99.
000770     02  LDR-VICTORIAS         PIC 9(04).
000780     02  LDR-KNOCKOUTS         PIC 9(04).
000790     02  LDR-TORNEOS-JUGADOS   PIC 9(04).
000800     02  FILLER                PIC X(16).
000810
000820*--------> REDEFINE PARA DESPLIEGUE DE DEPURACION DE LOS PUNTOS
000830*          COMO TEXTO, AL ESTILO DE LAS REDEFINES DE MONTO DE
000840*          PK1AWDS/PKPTHST
000850 01  WORKAREA-R REDEFINES WORKAREA.
000860     02  LDRR-NOMBRE-JUGADOR   PIC X(20).
000870     02  LDRR-PUNTOS-TEXTO     PIC X(10).
000880     02  LDRR-VICTORIAS        PIC 9(04).
000890     02  LDRR-KNOCKOUTS        PIC 9(04).
000900     02  LDRR-TORNEOS-JUGADOS  PIC 9(04).
000910     02  FILLER                PIC X(16).
000920
000930*   REPORTE DE CLASIFICACION DE TEMPORADA.
000940 FD  LEADER-RPT
000950     REPORT IS RPT-CLASIFICACION.
000960
000970 WORKING-STORAGE SECTION.
000980     77  WKS-RENGLONES-IMPRESOS       PIC 9(05) COMP VALUE ZERO.
000990     77  WKS-JUGADORES-LEIDOS  COMP-3 PIC S9(07) VALUE ZERO.
001000******************************************************************
001010*           DATOS DEL PROGRAMA Y FECHA/HORA DE CORRIDA           *
001020******************************************************************
001030 01  WKS-PROGRAMA-INFO.
001040     02  WKS-NOMBRE-PROGRAMA   PIC X(08) VALUE "PK3LDRB".
001050     02  FILLER                PIC X(10) VALUE SPACES.
001060
001070 01  WKS-FECHA-SISTEMA         PIC 9(08) VALUE ZEROES.
001080 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001090     02  WKS-FEC-ANIO          PIC 9(04).
001100     02  WKS-FEC-MES           PIC 9(02).
001110     02  WKS-FEC-DIA           PIC 9(02).
001120
001130 01  WKS-FECHA-CORRIDA-TXT     PIC X(10) VALUE SPACES.
001140
001150******************************************************************
001160*                 RECURSOS DE FILE STATUS                        *
001170******************************************************************
001180 01  WKS-FS-STATUS.
001190     02  FS-PLAYRMAS           PIC 9(02) VALUE ZEROES.
001200     02  FS-LDRBOUT            PIC 9(02) VALUE ZEROES.
001210     02  FILLER                PIC X(04) VALUE SPACES.
001220
001230******************************************************************
001240*          CONTADORES Y CAMPOS AUXILIARES DEL REPORTE             *
001250******************************************************************
001260 01  WKS-CONTADORES.
001270     02  WKS-FIN-PLAYRMAS      PIC 9(01) COMP VALUE ZERO.
001280         88  FIN-DE-PLAYRMAS            VALUE 1.
001290     02  WKS-FIN-SORT          PIC 9(01) COMP VALUE ZERO.
001300         88  FIN-DEL-SORT               VALUE 1.
001310     02  WKS-RANGO             PIC 9(03) COMP VALUE ZERO.
001320     02  FILLER                PIC X(06) VALUE SPACES.
001330
001340 01  WKS-CAMPOS-EDITADOS.
001350     02  RPT-RANGO-ED          PIC 9(03).
001360     02  FILLER                PIC X(08) VALUE SPACES.
001370
001380 REPORT SECTION.
001390******************************************************************
001400*         REPORTE DE CLASIFICACION DE TEMPORADA (U6)             *
001410******************************************************************
001420 RD  RPT-CLASIFICACION
001430     CONTROLS ARE FINAL
001440     PAGE LIMIT IS 60
001450     HEADING 1
001460     FIRST DETAIL 5
001470     LAST DETAIL 54
001480     FOOTING 58.
001490
001500 01  TYPE IS PH.
001510     02  LINE 1.
001520         03  COLUMN   1 PIC X(22) VALUE "CLUB DE POKER, S.A.".
001530         03  COLUMN  38 PIC X(40) VALUE
001540             "REPORTE DE CLASIFICACION DE TEMPORADA".
001550         03  COLUMN  90 PIC X(06) VALUE "PAGINA".
001560         03  COLUMN  98 PIC ZZ9   SOURCE
001570                        PAGE-COUNTER IN RPT-CLASIFICACION.
001580     02  LINE 2.
001590         03  COLUMN   1 PIC X(25)
001600             VALUE "PK3LDRB     00.23042021.R".
001610         03  COLUMN  49 PIC X(20) VALUE "FECHA DE CORRIDA".
001620         03  COLUMN  70 PIC X(10) SOURCE WKS-FECHA-CORRIDA-TXT.
001630     02  LINE 3.
001640         03  COLUMN   1 PIC X(100) VALUE ALL "=".
001650     02  LINE 4.
001660         03  COLUMN   1  PIC X(04) VALUE "RANK".
001670         03  COLUMN  09  PIC X(06) VALUE "PLAYER".
001680         03  COLUMN  36  PIC X(06) VALUE "POINTS".
001690         03  COLUMN  50  PIC X(04) VALUE "WINS".
001700         03  COLUMN  58  PIC X(03) VALUE "KOS".
001710         03  COLUMN  66  PIC X(06) VALUE "PLAYED".
001720     02  LINE 5.
001730         03  COLUMN   1 PIC X(100) VALUE ALL "=".
001740
001750 01  DETALLE-RENGLON TYPE IS DETAIL.
001760     02  LINE IS PLUS 1.
001770         03  COLUMN   1  PIC 9(03)
001780                         SOURCE RPT-RANGO-ED.
001790         03  COLUMN   9  PIC X(20)
001800                         SOURCE LDR-NOMBRE-JUGADOR.
001810         03  COLUMN  32  PIC ZZ,ZZZ,ZZ9.99-
001820                         SOURCE LDR-PUNTOS-TOTALES.
001830         03  COLUMN  48  PIC ZZZ9
001840                         SOURCE LDR-VICTORIAS.
001850         03  COLUMN  56  PIC ZZZ9
001860                         SOURCE LDR-KNOCKOUTS.
001870         03  COLUMN  64  PIC ZZZ9
001880                         SOURCE LDR-TORNEOS-JUGADOS.
001890
001900 01  TOTAL-GENERAL TYPE IS CONTROL FOOTING FINAL.
001910     02  LINE IS PLUS 2.
001920         03  COLUMN   1 PIC X(100) VALUE ALL "=".
001930     02  LINE IS PLUS 1.
001940         03  COLUMN   1  PIC X(12) VALUE "TOTAL POINTS".
001950         03  COLUMN  32  PIC ZZ,ZZZ,ZZ9.99-
001960                         SUM LDR-PUNTOS-TOTALES.
001970
001980 PROCEDURE DIVISION.
001990******************************************************************
002000*                   PARRAFO PRINCIPAL DEL PROGRAMA               *
002010******************************************************************
002020 100-MAIN SECTION.
002030     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
002040     MOVE SPACES TO WKS-FECHA-CORRIDA-TXT
002050     STRING WKS-FEC-ANIO "-" WKS-FEC-MES "-" WKS-FEC-DIA
002060            DELIMITED BY SIZE INTO WKS-FECHA-CORRIDA-TXT
002070     PERFORM 105-ABRE-REPORTE
002080        THRU 105-ABRE-REPORTE-E
002090     SORT WORKREC
002100        ON DESCENDING KEY LDR-PUNTOS-TOTALES
002110        INPUT PROCEDURE  IS 110-RECIBE-MAESTRO
002120        OUTPUT PROCEDURE IS 130-IMPRIME-REPORTE
002130     PERFORM 150-CIERRA-REPORTE
002140        THRU 150-CIERRA-REPORTE-E
002150     STOP RUN.
002160 100-MAIN-E. EXIT.
002170
002180 105-ABRE-REPORTE SECTION.
002190     OPEN OUTPUT LEADER-RPT
002200     IF FS-LDRBOUT NOT EQUAL 0
002210        DISPLAY ">>> ALGO SALIO MAL AL ABRIR LEADER-RPT <<<"
002220                UPON CONSOLE
002230        MOVE 91 TO RETURN-CODE
002240        STOP RUN
002250     END-IF
002260     INITIATE RPT-CLASIFICACION.
002270 105-ABRE-REPORTE-E. EXIT.
002280
002290*--------> PROCEDIMIENTO DE ENTRADA DEL SORT: LEE EL MAESTRO
002300*          COMPLETO Y LIBERA UN REGISTRO DE TRABAJO POR JUGADOR
002310 110-RECIBE-MAESTRO SECTION.
002320     OPEN INPUT PLAYER-MASTER
002330     IF FS-PLAYRMAS NOT EQUAL 0 AND 97
002340        DISPLAY ">>> ALGO SALIO MAL AL ABRIR PLAYER-MASTER <<<"
002350                UPON CONSOLE
002360        MOVE 91 TO RETURN-CODE
002370        STOP RUN
002380     END-IF
002390     PERFORM 115-LEE-UN-JUGADOR
002400        THRU 115-LEE-UN-JUGADOR-E
002410        UNTIL FIN-DE-PLAYRMAS
002420     CLOSE PLAYER-MASTER.
002430 110-RECIBE-MAESTRO-E. EXIT.
002440
002450 115-LEE-UN-JUGADOR SECTION.
002460     READ PLAYER-MASTER NEXT
002470        AT END
002480           SET FIN-DE-PLAYRMAS TO TRUE
002490           GO TO 115-LEE-UN-JUGADOR-E
002500     END-READ
002510     MOVE SPACES TO WORKAREA
002520     MOVE PMAS-NOMBRE-JUGADOR  TO LDR-NOMBRE-JUGADOR
002530     MOVE PMAS-PUNTOS-TOTALES  TO LDR-PUNTOS-TOTALES
002540     MOVE PMAS-VICTORIAS       TO LDR-VICTORIAS
002550     MOVE PMAS-KNOCKOUTS       TO LDR-KNOCKOUTS
002560     MOVE PMAS-TORNEOS-JUGADOS TO LDR-TORNEOS-JUGADOS
002570     ADD 1 TO WKS-JUGADORES-LEIDOS
002580     RELEASE WORKAREA.
002590 115-LEE-UN-JUGADOR-E. EXIT.
002600
002610*--------> PROCEDIMIENTO DE SALIDA DEL SORT: TOMA LOS REGISTROS
002620*          YA ORDENADOS DESCENDENTE POR PUNTOS Y GENERA EL
002630*          DETALLE DEL REPORTE, NUMERANDO EL RANGO
002640 130-IMPRIME-REPORTE SECTION.
002650     PERFORM 135-RECIBE-UN-RENGLON
002660        THRU 135-RECIBE-UN-RENGLON-E
002670        UNTIL FIN-DEL-SORT.
002680 130-IMPRIME-REPORTE-E. EXIT.
002690
002700 135-RECIBE-UN-RENGLON SECTION.
002710     RETURN WORKREC INTO WORKAREA
002720        AT END
002730           SET FIN-DEL-SORT TO TRUE
002740           GO TO 135-RECIBE-UN-RENGLON-E
002750     END-RETURN
002760     ADD 1 TO WKS-RANGO
002770     MOVE WKS-RANGO TO RPT-RANGO-ED
002780     ADD 1 TO WKS-RENGLONES-IMPRESOS
002790     GENERATE DETALLE-RENGLON.
002800 135-RECIBE-UN-RENGLON-E. EXIT.
002810
002820 150-CIERRA-REPORTE SECTION.
002830     DISPLAY "PK3LDRB - JUGADORES LEIDOS DEL MAESTRO: "
002840             WKS-JUGADORES-LEIDOS UPON CONSOLE
002850     DISPLAY "PK3LDRB - RENGLONES IMPRESOS EN EL REPORTE: "
002860             WKS-RENGLONES-IMPRESOS UPON CONSOLE
002870     TERMINATE RPT-CLASIFICACION
002880     CLOSE LEADER-RPT.
002890 150-CIERRA-REPORTE-E. EXIT.
