000010******************************************************************
000020*                                                                *
000030*   P K 1 A W D S   -   C A M B I O S   A L   P R O G R A M A    *
000040*                                                                *
000050* FECHA       PROGR.   TICKET     DESCRIPCION                   *
000060* ---------   ------   --------   --------------------------    *
000070* 14/03/1986   EDR     EST-0001   PROGRAMA ORIGINAL: ESTADIS-    *
000080*                                 TICAS DE ASISTENCIA DEL CLUB   *
000090*                                 SOCIAL DE EMPLEADOS, CORRIDA   *
000100*                                 MENSUAL SOBRE CINTA.           *
000110* 02/09/1987   EDR     EST-0014   SE AGREGA CONTEO DE PREMIOS    *
000120*                                 DE ANTIGUEDAD POR EMPLEADO.    *
000130* 21/11/1991   MAG     EST-0048   CORRIGE DESBORDE EN TABLA DE   *
000140*                                 EMPLEADOS AL SUPERAR 150 REG.  *
000150* 06/01/1999   PEDR    EST-0091   AJUSTE Y2K: FECHAS DE CORRIDA  *
000160*                                 SE AMPLIAN A 4 DIGITOS DE ANIO.*
000170* 30/08/2004   PEDR    EST-0103   PASA ARCHIVO DE CINTA A DISCO, *
000180*                                 SE ELIMINA LOGICA DE VOLUMEN.  *
000190* 17/04/2021   EEDR    PKR-1001   REUTILIZACION TOTAL: EL CLUB   *
000200*                                 SOCIAL AHORA ES CLUB DE POKER. *
000210*                                 SE REEMPLAZA LA CAPTURA DE     *
000220*                                 ASISTENCIA POR EL PARSEO DE    *
000230*                                 HISTORIALES DE MANO POKERSTARS *
000240*                                 Y EL CALCULO DE PREMIOS.       *
000250* 02/05/2021   EEDR    PKR-1014   SE AGREGA EL ANALISIS DE BAD   *
000260*                                 BEATS / SUCKOUTS (MODULO U2).  *
000270* 19/06/2021   EEDR    PKR-1022   SE AGREGA DETERMINACION DE     *
000280*                                 POSICIONES FINALES (U3) Y EL   *
000290*                                 CALCULO DE PREMIOS (U4).       *
000300* 11/09/2022   PEDR    PKR-1057   CORRIGE EMPATE EN RATIO DE     *
000310*                                 AGRESIVIDAD: GANA EL PRIMERO   *
000320*                                 ENCONTRADO EN ORDEN DE TABLA.  *
000330* 25/02/2023   EEDR    PKR-1080   SE AGREGA CLUB PREPARACION H   *
000340*                                 AL REPORTE DE SALIDA.          *
000350* 03/10/2023   PEDR    PKR-1096   CORRIGE BANDERA DE VOLUNTARIO: *
000360*                                 NO SE REINICIABA POR MANO, LO  *
000370*                                 CUAL CONGELABA HANDS-VOLUNTARY *
000380*                                 DESPUES DE LA PRIMERA VEZ.     *
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.                     PK1AWDS.
000420 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
000430 INSTALLATION.                   CLUB DE POKER - PROCESO BATCH.
000440 DATE-WRITTEN.                   14/03/1986.
000450 DATE-COMPILED.
000460 SECURITY.                       USO INTERNO DEL CLUB, NO        DS1
000470                                  DISTRIBUIR FUERA DE OPERACIONES.
000480******************************************************************
000490*   APLICACION  : CLUB DE POKER                                  *
000500*   PROGRAMA    : PK1AWDS                                        *
000510*   TIPO        : BATCH                                          *
000520*   DESCRIPCION : LEE EL HISTORIAL DE MANOS DE UN TORNEO, ACUMULA*
000530*               : ESTADISTICAS POR JUGADOR, DETECTA BAD BEATS,   *
000540*               : DETERMINA LAS POSICIONES FINALES Y CALCULA LOS *
000550*               : PREMIOS DEL TORNEO (AWARDS-OUT).               *
000560*   ARCHIVOS    : HAND-HISTORY=ENTRADA, AWARDS-OUT=SALIDA        *
000570*   PROGRAMA(S) : NO APLICA                                      *
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS LETRAS-MAYUSCULAS IS "A" THRU "Z"
000640     CLASS DIGITOS-NUMERICOS IS "0" THRU "9".
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT HAND-HISTORY   ASSIGN TO HANDHIST
000680                           ORGANIZATION IS LINE SEQUENTIAL
000690                           FILE STATUS IS FS-HISTORIAL.
000700
000710     SELECT AWARDS-OUT     ASSIGN TO AWARDOUT
000720                           ORGANIZATION IS LINE SEQUENTIAL
000730                           FILE STATUS IS FS-PREMIOS.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770******************************************************************
000780*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000790******************************************************************
000800*   HISTORIAL DE MANOS, FORMATO LIBRE DE EXPORTACION POKERSTARS.
000810 FD  HAND-HISTORY.
000820 01  REG-HAND-HISTORY          PIC X(132).
000830*   REPORTE DE PREMIOS Y CLUB PREPARACION H.
000840 FD  AWARDS-OUT.
000850 01  REG-AWARDS-OUT            PIC X(132).
000860
000870 WORKING-STORAGE SECTION.
000880     77  WKS-LINEAS-LEIDAS            PIC 9(07) COMP VALUE ZERO.
000890     77  WKS-MANOS-CERRADAS    COMP-3 PIC S9(05) VALUE ZERO.
000900******************************************************************
000910*           DATOS DEL PROGRAMA Y FECHA/HORA DE CORRIDA           *
000920******************************************************************
000930 01  WKS-PROGRAMA-INFO.
000940     02  WKS-NOMBRE-PROGRAMA   PIC X(08) VALUE "PK1AWDS".
000950     02  FILLER                PIC X(10) VALUE SPACES.
000960
000970 01  WKS-FECHA-SISTEMA         PIC 9(08) VALUE ZEROES.
000980 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
000990     02  WKS-FEC-ANIO          PIC 9(04).
001000     02  WKS-FEC-MES           PIC 9(02).
001010     02  WKS-FEC-DIA           PIC 9(02).
001020
001030 01  WKS-HORA-SISTEMA          PIC 9(08) VALUE ZEROES.
001040 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
001050     02  WKS-HOR-HH            PIC 9(02).
001060     02  WKS-HOR-MM            PIC 9(02).
001070     02  WKS-HOR-SS            PIC 9(02).
001080     02  FILLER                PIC 9(02).
001090
001100******************************************************************
001110*                     VARIABLES DE FILE STATUS                   *
001120******************************************************************
001130 01  FS-HISTORIAL              PIC 9(02) VALUE ZEROES.
001140 01  FS-PREMIOS                PIC 9(02) VALUE ZEROES.
001150
001160******************************************************************
001170*              ENCABEZADO DEL RESULTADO DEL TORNEO               *
001180******************************************************************
001190 01  WKS-ENCABEZADO-TORNEO.
001200     02  ENC-FECHA-TORNEO      PIC X(20) VALUE SPACES.
001210     02  ENC-ID-TORNEO         PIC X(12) VALUE "UNKNOWN".
001220     02  ENC-TOTAL-JUGADORES   PIC 9(04) COMP VALUE ZERO.
001230     02  FILLER                PIC X(10) VALUE SPACES.
001240
001250******************************************************************
001260*            CAMPOS DE TRABAJO Y CONTROLADORES DE MANO           *
001270******************************************************************
001280 01  WKS-CAMPOS-DE-TRABAJO.
001290     02  WKS-LINEA-ENTRADA     PIC X(132) VALUE SPACES.
001300     02  WKS-FIN-HISTORIAL     PIC 9(01) COMP VALUE ZERO.
001310         88  FIN-DE-HISTORIAL            VALUE 1.
001320     02  WKS-MANO-ABIERTA-SW   PIC 9(01) COMP VALUE ZERO.
001330         88  MANO-ABIERTA                VALUE 1.
001340     02  WKS-SHOWDOWN-SW       PIC 9(01) COMP VALUE ZERO.
001350         88  HAY-SHOWDOWN                VALUE 1.
001360     02  WKS-PRIMERA-MANO-SW   PIC 9(01) COMP VALUE 1.
001370         88  ES-PRIMERA-MANO             VALUE 1.
001380     02  WKS-MULTIPLE-GANADOR  PIC 9(01) COMP VALUE ZERO.
001390         88  HAY-BOTE-DIVIDIDO           VALUE 1.
001400     02  FILLER                PIC X(05) VALUE SPACES.
001410
001420 01  WKS-DESCARTES-UNSTRING.
001430     02  WKS-DESCARTE-1        PIC X(132) VALUE SPACES.
001440     02  WKS-RESTO-1           PIC X(132) VALUE SPACES.
001450     02  WKS-RESTO-2           PIC X(132) VALUE SPACES.
001460     02  WKS-NOMBRE-CAND       PIC X(20)  VALUE SPACES.
001470     02  WKS-NOMBRE-CAND-SALVA PIC X(20)  VALUE SPACES.
001480     02  WKS-RESTO-ACCION      PIC X(100) VALUE SPACES.
001490     02  FILLER                PIC X(10)  VALUE SPACES.
001500
001510******************************************************************
001520*         CONTADORES, SUBINDICES Y VARIABLES AUXILIARES          *
001530******************************************************************
001540 01  WKS-CONTADORES.
001550     02  WKS-I-BUSQUEDA        PIC 9(04) COMP VALUE ZERO.
001560     02  WKS-SUBIDX-ENCONTRADO PIC 9(04) COMP VALUE ZERO.
001570     02  WKS-SUBIDX-VICTIMA    PIC 9(04) COMP VALUE ZERO.
001580     02  WKS-I-ASIENTO         PIC 9(04) COMP VALUE ZERO.
001590     02  WKS-I-SHOW            PIC 9(04) COMP VALUE ZERO.
001600     02  WKS-I-COLECTOR        PIC 9(04) COMP VALUE ZERO.
001610     02  WKS-I-PREMIO          PIC 9(04) COMP VALUE ZERO.
001620     02  WKS-I-BEAT            PIC 9(04) COMP VALUE ZERO.
001630     02  WKS-I-JUGADOR         PIC 9(04) COMP VALUE ZERO.
001640     02  WKS-IDX-GANADOR       PIC 9(04) COMP VALUE ZERO.
001650     02  WKS-MEJOR-RATIO-MIL   PIC 9(06) COMP VALUE ZERO.
001660     02  WKS-PUNTAJE-GANADOR   PIC 9(04) COMP VALUE ZERO.
001670     02  WKS-PUNTAJE-PERDEDOR  PIC 9(04) COMP VALUE ZERO.
001680     02  FILLER                PIC X(06) VALUE SPACES.
001690
001700 01  WKS-MONTO-COLECTADO       PIC 9(09) VALUE ZERO.
001710 01  WKS-MONTO-COLECTADO-R REDEFINES WKS-MONTO-COLECTADO.
001720     02  FILLER                PIC X(09).
001730
001740 01  WKS-NOMBRES-SIMPLES-MANO.
001750     02  WKS-NOMBRE-MANO-TEXTO PIC X(40) VALUE SPACES.
001760     02  WKS-NOMBRE-MANO-SIMPLE PIC X(20) VALUE SPACES.
001770     02  WKS-VICTIM-SIMPLE     PIC X(20) VALUE SPACES.
001780     02  WKS-WINNER-SIMPLE     PIC X(20) VALUE SPACES.
001790     02  FILLER                PIC X(08) VALUE SPACES.
001800
001810******************************************************************
001820*   CONTADORES DE BUSQUEDA DE SUBCADENA (INSPECT...TALLYING).    *
001830*   EL SHOP NO USA EXPRESIONES REGULARES; LA FORMA DE LA CASA    *
001840*   PARA "CONTIENE EL TEXTO X" ES TALLY + PRUEBA MAYOR QUE CERO. *
001850******************************************************************
001860 01  WKS-CONTADORES-DE-TEXTO.
001870     02  WKS-TALLY-MATCH       PIC 9(02) COMP VALUE ZERO.
001880     02  WKS-T-ROYAL           PIC 9(02) COMP VALUE ZERO.
001890     02  WKS-T-STRFLUSH        PIC 9(02) COMP VALUE ZERO.
001900     02  WKS-T-QUADS           PIC 9(02) COMP VALUE ZERO.
001910     02  WKS-T-FULLHOUSE       PIC 9(02) COMP VALUE ZERO.
001920     02  WKS-T-FLUSH           PIC 9(02) COMP VALUE ZERO.
001930     02  WKS-T-STRAIGHT        PIC 9(02) COMP VALUE ZERO.
001940     02  WKS-T-TRIPS           PIC 9(02) COMP VALUE ZERO.
001950     02  WKS-T-TWOPAIR         PIC 9(02) COMP VALUE ZERO.
001960     02  WKS-T-ACES            PIC 9(02) COMP VALUE ZERO.
001970     02  WKS-T-KINGS           PIC 9(02) COMP VALUE ZERO.
001980     02  WKS-T-QUEENS          PIC 9(02) COMP VALUE ZERO.
001990     02  WKS-T-JACKS           PIC 9(02) COMP VALUE ZERO.
002000     02  WKS-T-PAIR-ACES       PIC 9(02) COMP VALUE ZERO.
002010     02  WKS-T-PAIR-KINGS      PIC 9(02) COMP VALUE ZERO.
002020     02  WKS-T-PAIR-QUEENS     PIC 9(02) COMP VALUE ZERO.
002030     02  WKS-T-PAIR-JACKS      PIC 9(02) COMP VALUE ZERO.
002040     02  WKS-T-PAIR-OF         PIC 9(02) COMP VALUE ZERO.
002050     02  WKS-T-SPLIT           PIC 9(02) COMP VALUE ZERO.
002060     02  WKS-T-DIVIDED         PIC 9(02) COMP VALUE ZERO.
002070     02  WKS-T-TIED            PIC 9(02) COMP VALUE ZERO.
002080     02  WKS-T-AND-WON         PIC 9(02) COMP VALUE ZERO.
002090     02  FILLER                PIC X(06) VALUE SPACES.
002100
002110******************************************************************
002120*      TABLA DE JUGADORES REGISTRADOS (ESTADISTICAS POR U1-U4)   *
002130******************************************************************
002140 01  WKS-TABLA-JUGADORES.
002150     02  WKS-JUGADORES-OCCURS  PIC 9(04) COMP VALUE ZERO.
002160     02  WKS-JUGADOR-ITEM OCCURS 1 TO 200 TIMES
002170             DEPENDING ON WKS-JUGADORES-OCCURS
002180             INDEXED BY IDX-JUG.
002190         03  JUG-NOMBRE            PIC X(20) VALUE SPACES.
002200         03  JUG-HANDS-PLAYED      PIC 9(05) COMP VALUE ZERO.
002210         03  JUG-RAISES            PIC 9(05) COMP VALUE ZERO.
002220         03  JUG-CALLS             PIC 9(05) COMP VALUE ZERO.
002230         03  JUG-FOLDS             PIC 9(05) COMP VALUE ZERO.
002240         03  JUG-BETS              PIC 9(05) COMP VALUE ZERO.
002250         03  JUG-CHECKS            PIC 9(05) COMP VALUE ZERO.
002260         03  JUG-SHOWDOWNS         PIC 9(05) COMP VALUE ZERO.
002270         03  JUG-SHOWDOWN-WINS     PIC 9(05) COMP VALUE ZERO.
002280         03  JUG-TOTAL-WON         PIC 9(09) COMP VALUE ZERO.
002290         03  JUG-AGGRESSIVE        PIC 9(05) COMP VALUE ZERO.
002300         03  JUG-PASSIVE           PIC 9(05) COMP VALUE ZERO.
002310         03  JUG-HANDS-VOLUNTARY   PIC 9(05) COMP VALUE ZERO.
002320         03  JUG-FINAL-POSITION    PIC 9(02) COMP VALUE ZERO.
002330         03  JUG-MAX-CHIPS         PIC 9(09) COMP VALUE ZERO.
002340         03  JUG-BAD-BEAT-COUNT    PIC 9(02) COMP VALUE ZERO.
002350         03  JUG-SUCKOUT-COUNT     PIC 9(02) COMP VALUE ZERO.
002360         03  JUG-VOLUNT-MANO-SW    PIC 9(01) COMP VALUE ZERO.
002370             88  JUG-YA-VOLUNTARIO          VALUE 1.
002380         03  JUG-PREMIO-SW         PIC 9(01) COMP VALUE ZERO.
002390             88  JUG-TIENE-PREMIO           VALUE 1.
002400         03  FILLER                PIC X(10) VALUE SPACES.
002410
002420******************************************************************
002430*      TABLAS DE TRABAJO DE LA MANO ACTUAL (ASIENTOS, SHOWS,     *
002440*      COLECTORES) - SE REINICIAN AL INICIAR CADA MANO NUEVA     *
002450******************************************************************
002460 01  WKS-TABLA-ASIENTOS.
002470     02  WKS-ASIENTOS-OCCURS   PIC 9(02) COMP VALUE ZERO.
002480     02  WKS-ASIENTO-ITEM OCCURS 1 TO 10 TIMES
002490             DEPENDING ON WKS-ASIENTOS-OCCURS
002500             INDEXED BY IDX-ASIENTO.
002510         03  ASI-NOMBRE            PIC X(20) VALUE SPACES.
002520         03  ASI-CHIPS             PIC 9(09) COMP VALUE ZERO.
002530         03  ASI-SUBIDX-GLOBAL     PIC 9(04) COMP VALUE ZERO.
002540
002550 01  WKS-TABLA-SHOWS.
002560     02  WKS-SHOWS-OCCURS      PIC 9(02) COMP VALUE ZERO.
002570     02  WKS-SHOW-ITEM OCCURS 1 TO 10 TIMES
002580             DEPENDING ON WKS-SHOWS-OCCURS
002590             INDEXED BY IDX-SHOW.
002600         03  SHOW-NOMBRE           PIC X(20) VALUE SPACES.
002610         03  SHOW-DESCRIPCION      PIC X(60) VALUE SPACES.
002620         03  SHOW-PUNTAJE          PIC 9(04) COMP VALUE ZERO.
002630         03  SHOW-GANO-SW          PIC 9(01) COMP VALUE ZERO.
002640             88  SHOW-GANO                  VALUE 1.
002650         03  FILLER                PIC X(04) VALUE SPACES.
002660
002670 01  WKS-TABLA-COLECTORES.
002680     02  WKS-COLECTORES-OCCURS PIC 9(02) COMP VALUE ZERO.
002690     02  WKS-COLECTOR-ITEM OCCURS 1 TO 10 TIMES
002700             DEPENDING ON WKS-COLECTORES-OCCURS
002710             INDEXED BY IDX-COLECTOR.
002720         03  COL-NOMBRE            PIC X(20) VALUE SPACES.
002730         03  COL-MONTO             PIC 9(09) COMP VALUE ZERO.
002740
002750******************************************************************
002760*   CAPTURA DE LA ULTIMA MANO (PARA DETERMINAR POSICIONES U3)    *
002770******************************************************************
002780 01  WKS-ULTIMA-MANO-ASIENTOS.
002790     02  WKS-ULT-ASIENTOS-OCC  PIC 9(02) COMP VALUE ZERO.
002800     02  WKS-ULT-ASIENTO-ITEM OCCURS 1 TO 10 TIMES
002810             DEPENDING ON WKS-ULT-ASIENTOS-OCC
002820             INDEXED BY IDX-ULT-ASIENTO.
002830         03  ULT-ASI-NOMBRE        PIC X(20) VALUE SPACES.
002840         03  ULT-ASI-CHIPS         PIC 9(09) COMP VALUE ZERO.
002850         03  ULT-ASI-SUBIDX-GLOB   PIC 9(04) COMP VALUE ZERO.
002860
002870 01  WKS-ULTIMA-MANO-SHOWS.
002880     02  WKS-ULT-SHOWS-OCC     PIC 9(02) COMP VALUE ZERO.
002890     02  WKS-ULT-SHOW-ITEM OCCURS 1 TO 10 TIMES
002900             DEPENDING ON WKS-ULT-SHOWS-OCC
002910             INDEXED BY IDX-ULT-SHOW.
002920         03  ULT-SHOW-NOMBRE       PIC X(20) VALUE SPACES.
002930         03  ULT-SHOW-SUBIDX-GLOB  PIC 9(04) COMP VALUE ZERO.
002940
002950 01  WKS-ULTIMA-MANO-COLECTORES.
002960     02  WKS-ULT-COLECT-OCC    PIC 9(02) COMP VALUE ZERO.
002970     02  WKS-ULT-COLECT-ITEM OCCURS 1 TO 10 TIMES
002980             DEPENDING ON WKS-ULT-COLECT-OCC
002990             INDEXED BY IDX-ULT-COLECT.
003000         03  ULT-COL-NOMBRE        PIC X(20) VALUE SPACES.
003010
003020******************************************************************
003030*        TABLA DE BAD BEATS (CLUB PREPARACION H - U2/U4)         *
003040******************************************************************
003050 01  WKS-TABLA-BAD-BEATS.
003060     02  WKS-BAD-BEATS-OCCURS  PIC 9(03) COMP VALUE ZERO.
003070     02  WKS-BAD-BEAT-ITEM OCCURS 1 TO 500 TIMES
003080             DEPENDING ON WKS-BAD-BEATS-OCCURS
003090             INDEXED BY IDX-BEAT.
003100         03  BEAT-VICTIM-NAME      PIC X(20)  VALUE SPACES.
003110         03  BEAT-VICTIM-HAND      PIC X(40)  VALUE SPACES.
003120         03  BEAT-WINNER-NAME      PIC X(20)  VALUE SPACES.
003130         03  BEAT-WINNER-HAND      PIC X(40)  VALUE SPACES.
003140         03  BEAT-DESCRIPTION      PIC X(132) VALUE SPACES.
003150
003160*--------> "PREPARATION H CLUB" PRINT ORDER: JUGADOR POR JUGADOR,
003170*          RESPETANDO EL ORDEN CRONOLOGICO DENTRO DE CADA UNO
003180 01  WKS-TABLA-ORDEN-BEATS.
003190     02  WKS-ORDEN-BEATS-OCCURS PIC 9(03) COMP VALUE ZERO.
003200     02  WKS-ORDEN-BEAT-IDX OCCURS 1 TO 500 TIMES
003210             DEPENDING ON WKS-ORDEN-BEATS-OCCURS
003220             INDEXED BY IDX-ORDEN
003230             PIC 9(03) COMP.
003240 01  WKS-IDX-BEAT-REAL         PIC 9(03) COMP VALUE ZERO.
003250
003260******************************************************************
003270*             TABLA DE PREMIOS OTORGADOS (U4 - SALIDA)           *
003280******************************************************************
003290 01  WKS-TABLA-PREMIOS.
003300     02  WKS-PREMIOS-OCCURS    PIC 9(02) COMP VALUE ZERO.
003310     02  WKS-PREMIO-ITEM OCCURS 1 TO 8 TIMES
003320             DEPENDING ON WKS-PREMIOS-OCCURS
003330             INDEXED BY IDX-PREMIO.
003340         03  PREM-AWARD-NAME       PIC X(30) VALUE SPACES.
003350         03  PREM-WINNER-NAME      PIC X(20) VALUE SPACES.
003360         03  PREM-DESCRIPTION      PIC X(60) VALUE SPACES.
003370         03  PREM-STAT-LINE        PIC X(60) VALUE SPACES.
003380
003390******************************************************************
003400*        VARIABLES DE CALCULO DEL MODULO U4 (PREMIOS)            *
003410******************************************************************
003420 01  WKS-VARIABLES-PREMIOS.
003430     02  WKS-BUBBLE-POSICION   PIC 9(02) COMP VALUE ZERO.
003440     02  WKS-RATIO-MIL         PIC 9(06) COMP VALUE ZERO.
003450     02  WKS-MEJOR-INDICE      PIC 9(04) COMP VALUE ZERO.
003460     02  WKS-TEXTO-NUMERO      PIC ZZZ9  VALUE ZERO.
003470     02  WKS-TEXTO-ZZ9         PIC ZZ9   VALUE ZERO.
003480     02  FILLER                PIC X(08) VALUE SPACES.
003490
003500 PROCEDURE DIVISION.
003510******************************************************************
003520*                    S E C C I O N   P R I N C I P A L           *
003530******************************************************************
003540 100-MAIN SECTION.
003550     PERFORM 110-ABRE-ARCHIVOS
003560        THRU 110-ABRE-ARCHIVOS-E
003570     PERFORM 200-LEE-HISTORIAL-MANOS
003580        THRU 200-LEE-HISTORIAL-MANOS-E
003590     PERFORM 400-DETERMINA-POSICIONES
003600        THRU 400-DETERMINA-POSICIONES-E
003610     PERFORM 500-CALCULA-PREMIOS
003620        THRU 500-CALCULA-PREMIOS-E
003630     PERFORM 600-ESCRIBE-AWARDS-OUT
003640        THRU 600-ESCRIBE-AWARDS-OUT-E
003650     PERFORM 900-CIERRA-ARCHIVOS
003660        THRU 900-CIERRA-ARCHIVOS-E
003670     STOP RUN.
003680 100-MAIN-E. EXIT.
003690
003700******************************************************************
003710*               APERTURA DE ARCHIVOS DE TRABAJO                  *
003720******************************************************************
003730 110-ABRE-ARCHIVOS SECTION.
003740     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
003750     ACCEPT WKS-HORA-SISTEMA  FROM TIME
003760     OPEN INPUT  HAND-HISTORY
003770     OPEN OUTPUT AWARDS-OUT
003780     IF FS-HISTORIAL NOT = 0
003790        DISPLAY ">>> NO SE PUDO ABRIR HAND-HISTORY, STATUS: "
003800                FS-HISTORIAL UPON CONSOLE
003810        MOVE 91 TO RETURN-CODE
003820        STOP RUN
003830     END-IF
003840     IF FS-PREMIOS NOT = 0
003850        DISPLAY ">>> NO SE PUDO ABRIR AWARDS-OUT, STATUS: "
003860                FS-PREMIOS UPON CONSOLE
003870        MOVE 91 TO RETURN-CODE
003880        STOP RUN
003890     END-IF.
003900 110-ABRE-ARCHIVOS-E. EXIT.
003910
003920******************************************************************
003930*     U1 - LECTURA SECUENCIAL DEL HISTORIAL Y CLASIFICACION      *
003940******************************************************************
003950 200-LEE-HISTORIAL-MANOS SECTION.
003960     PERFORM 210-LEE-UNA-LINEA
003970        THRU 210-LEE-UNA-LINEA-E
003980        UNTIL FIN-DE-HISTORIAL
003990     PERFORM 290-FINALIZA-MANO-ACTUAL
004000        THRU 290-FINALIZA-MANO-ACTUAL-E
004010     MOVE WKS-JUGADORES-OCCURS TO ENC-TOTAL-JUGADORES.
004020 200-LEE-HISTORIAL-MANOS-E. EXIT.
004030
004040 210-LEE-UNA-LINEA SECTION.
004050     MOVE SPACES TO WKS-LINEA-ENTRADA
004060     READ HAND-HISTORY INTO WKS-LINEA-ENTRADA
004070        AT END
004080           SET FIN-DE-HISTORIAL TO TRUE
004090           GO TO 210-LEE-UNA-LINEA-E
004100     END-READ
004110     ADD 1 TO WKS-LINEAS-LEIDAS
004120     PERFORM 220-CLASIFICA-LINEA
004130        THRU 220-CLASIFICA-LINEA-E.
004140 210-LEE-UNA-LINEA-E. EXIT.
004150
004160*--------> CLASIFICA LA LINEA SEGUN SU FORMA (VER BATCH FLOW U1)
004170 220-CLASIFICA-LINEA SECTION.
004180     EVALUATE TRUE
004190        WHEN WKS-LINEA-ENTRADA (1:17) = "PokerStars Hand #"
004200             PERFORM 230-INICIA-MANO
004210                THRU 230-INICIA-MANO-E
004220        WHEN WKS-LINEA-ENTRADA (1:5) = "Seat "
004230             IF MANO-ABIERTA
004240                PERFORM 240-REGISTRA-ASIENTO
004250                   THRU 240-REGISTRA-ASIENTO-E
004260             END-IF
004270        WHEN WKS-LINEA-ENTRADA (1:18) = "*** SHOW DOWN ***"
004280             SET HAY-SHOWDOWN TO TRUE
004290        WHEN OTHER
004300             IF MANO-ABIERTA
004310                PERFORM 250-DETECTA-ACCION-O-SHOW
004320                   THRU 250-DETECTA-ACCION-O-SHOW-E
004330             END-IF
004340     END-EVALUATE.
004350 220-CLASIFICA-LINEA-E. EXIT.
004360
004370*--------> MARCA EL INICIO DE UNA MANO NUEVA (CIERRA LA ANTERIOR)
004380 230-INICIA-MANO SECTION.
004390     IF MANO-ABIERTA
004400        PERFORM 290-FINALIZA-MANO-ACTUAL
004410           THRU 290-FINALIZA-MANO-ACTUAL-E
004420     END-IF
004430     SET MANO-ABIERTA TO TRUE
004440     MOVE ZERO TO WKS-SHOWDOWN-SW
004450     MOVE ZERO TO WKS-MULTIPLE-GANADOR
004460     MOVE ZERO TO WKS-ASIENTOS-OCCURS
004470     MOVE ZERO TO WKS-SHOWS-OCCURS
004480     MOVE ZERO TO WKS-COLECTORES-OCCURS
004490     PERFORM 232-REINICIA-VOLUNTARIOS
004500        THRU 232-REINICIA-VOLUNTARIOS-E
004510     IF ES-PRIMERA-MANO
004520        PERFORM 235-EXTRAE-ENCABEZADO-TORNEO
004530           THRU 235-EXTRAE-ENCABEZADO-TORNEO-E
004540        MOVE ZERO TO WKS-PRIMERA-MANO-SW
004550     END-IF.
004560 230-INICIA-MANO-E. EXIT.
004570
004580*--------> PKR-1096: LA BANDERA DE VOLUNTARIO ES POR MANO, NO DE
004590*          VIDA DEL JUGADOR - SE LIMPIA PARA TODOS LOS REGISTRA-
004600*          DOS ANTES DE CLASIFICAR LA PRIMERA ACCION DE LA MANO.
004610 232-REINICIA-VOLUNTARIOS SECTION.
004620     PERFORM 233-LIMPIA-VOLUNTARIO-JUG
004630        VARYING IDX-JUG FROM 1 BY 1
004640        UNTIL IDX-JUG > WKS-JUGADORES-OCCURS.
004650 232-REINICIA-VOLUNTARIOS-E. EXIT.
004660
004670 233-LIMPIA-VOLUNTARIO-JUG SECTION.
004680     MOVE ZERO TO JUG-VOLUNT-MANO-SW (IDX-JUG).
004690 233-LIMPIA-VOLUNTARIO-JUG-E. EXIT.
004700
004710*--------> CAPTURA EL ID Y LA FECHA DEL TORNEO DE LA PRIMERA MANO
004720 235-EXTRAE-ENCABEZADO-TORNEO SECTION.
004730     MOVE SPACES TO WKS-RESTO-1
004740     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY "Tournament #"
004750             INTO WKS-DESCARTE-1 WKS-RESTO-1
004760     IF WKS-RESTO-1 NOT = SPACES
004770        UNSTRING WKS-RESTO-1 DELIMITED BY ","
004780                INTO ENC-ID-TORNEO
004790     END-IF
004800     MOVE SPACES TO WKS-RESTO-2
004810     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY " - "
004820             INTO WKS-DESCARTE-1 WKS-RESTO-1 WKS-RESTO-2
004830     IF WKS-RESTO-2 NOT = SPACES
004840        MOVE WKS-RESTO-2 (1:19) TO ENC-FECHA-TORNEO
004850     ELSE
004860        IF WKS-RESTO-1 NOT = SPACES
004870           MOVE WKS-RESTO-1 (1:19) TO ENC-FECHA-TORNEO
004880        ELSE
004890           STRING WKS-FEC-ANIO "/" WKS-FEC-MES "/" WKS-FEC-DIA
004900                  " " WKS-HOR-HH ":" WKS-HOR-MM ":" WKS-HOR-SS
004910                  DELIMITED BY SIZE INTO ENC-FECHA-TORNEO
004920        END-IF
004930     END-IF.
004940 235-EXTRAE-ENCABEZADO-TORNEO-E. EXIT.
004950
004960*--------> REGISTRA UN ASIENTO: "Seat n: jugador (chips in chips)"
004970 240-REGISTRA-ASIENTO SECTION.
004980     MOVE SPACES TO WKS-RESTO-1 WKS-RESTO-2
004990     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ": "
005000             INTO WKS-DESCARTE-1 WKS-RESTO-1
005010     UNSTRING WKS-RESTO-1 DELIMITED BY " ("
005020             INTO WKS-NOMBRE-CAND WKS-RESTO-2
005030     IF WKS-NOMBRE-CAND = SPACES
005040        GO TO 240-REGISTRA-ASIENTO-E
005050     END-IF
005060     PERFORM 280-BUSCA-O-AGREGA-JUGADOR
005070        THRU 280-BUSCA-O-AGREGA-JUGADOR-E
005080     ADD 1 TO JUG-HANDS-PLAYED (WKS-SUBIDX-ENCONTRADO)
005090     MOVE ZERO TO WKS-MONTO-COLECTADO
005100     UNSTRING WKS-RESTO-2 DELIMITED BY " in chips)"
005110             INTO WKS-MONTO-COLECTADO
005120     IF WKS-MONTO-COLECTADO >
005130        JUG-MAX-CHIPS (WKS-SUBIDX-ENCONTRADO)
005140        MOVE WKS-MONTO-COLECTADO
005150          TO JUG-MAX-CHIPS (WKS-SUBIDX-ENCONTRADO)
005160     END-IF
005170     ADD 1 TO WKS-ASIENTOS-OCCURS
005180     MOVE WKS-NOMBRE-CAND
005190       TO ASI-NOMBRE (WKS-ASIENTOS-OCCURS)
005200     MOVE WKS-MONTO-COLECTADO
005210       TO ASI-CHIPS (WKS-ASIENTOS-OCCURS)
005220     MOVE WKS-SUBIDX-ENCONTRADO
005230       TO ASI-SUBIDX-GLOBAL (WKS-ASIENTOS-OCCURS).
005240 240-REGISTRA-ASIENTO-E. EXIT.
005250
005260*--------> BUSCA AL JUGADOR EN LA TABLA GLOBAL; SI NO EXISTE, LO
005270*          AGREGA CON TODOS LOS CONTADORES EN CERO
005280 280-BUSCA-O-AGREGA-JUGADOR SECTION.
005290     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
005300     PERFORM 281-COMPARA-JUGADOR
005310        VARYING WKS-I-BUSQUEDA FROM 1 BY 1
005320        UNTIL WKS-I-BUSQUEDA > WKS-JUGADORES-OCCURS
005330           OR WKS-SUBIDX-ENCONTRADO > ZERO
005340     IF WKS-SUBIDX-ENCONTRADO = ZERO
005350        ADD 1 TO WKS-JUGADORES-OCCURS
005360        MOVE WKS-JUGADORES-OCCURS TO WKS-SUBIDX-ENCONTRADO
005370        MOVE WKS-NOMBRE-CAND
005380          TO JUG-NOMBRE (WKS-SUBIDX-ENCONTRADO)
005390     END-IF.
005400 280-BUSCA-O-AGREGA-JUGADOR-E. EXIT.
005410
005420 281-COMPARA-JUGADOR SECTION.
005430     IF JUG-NOMBRE (WKS-I-BUSQUEDA) = WKS-NOMBRE-CAND
005440        MOVE WKS-I-BUSQUEDA TO WKS-SUBIDX-ENCONTRADO
005450     END-IF.
005460 281-COMPARA-JUGADOR-E. EXIT.
005470
005480*--------> LINEAS QUE NO SON "Seat" NI ENCABEZADO: ACCIONES,
005490*          SHOWS Y COLECCION DE BOTE
005500 250-DETECTA-ACCION-O-SHOW SECTION.
005510     MOVE SPACES TO WKS-RESTO-1 WKS-NOMBRE-CAND
005520     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY " collected "
005530             INTO WKS-NOMBRE-CAND WKS-RESTO-1
005540     IF WKS-RESTO-1 NOT = SPACES
005550        PERFORM 260-REGISTRA-COLECTOR
005560           THRU 260-REGISTRA-COLECTOR-E
005570        GO TO 250-DETECTA-ACCION-O-SHOW-E
005580     END-IF
005590
005600     MOVE ZERO TO WKS-T-SPLIT WKS-T-DIVIDED WKS-T-TIED
005610     INSPECT WKS-LINEA-ENTRADA TALLYING WKS-T-SPLIT
005620             FOR ALL "split pot"
005630     INSPECT WKS-LINEA-ENTRADA TALLYING WKS-T-DIVIDED
005640             FOR ALL "divided"
005650     INSPECT WKS-LINEA-ENTRADA TALLYING WKS-T-TIED
005660             FOR ALL "tied"
005670     IF WKS-T-SPLIT > ZERO
005680        OR WKS-T-DIVIDED > ZERO
005690        OR WKS-T-TIED > ZERO
005700        SET HAY-BOTE-DIVIDIDO TO TRUE
005710     END-IF
005720
005730     MOVE SPACES TO WKS-RESTO-ACCION WKS-NOMBRE-CAND
005740     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ": "
005750             INTO WKS-NOMBRE-CAND WKS-RESTO-ACCION
005760     IF WKS-RESTO-ACCION = SPACES
005770        GO TO 250-DETECTA-ACCION-O-SHOW-E
005780     END-IF
005790
005800     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
005810     PERFORM 251-COMPARA-ASIENTO
005820        VARYING WKS-I-ASIENTO FROM 1 BY 1
005830        UNTIL WKS-I-ASIENTO > WKS-ASIENTOS-OCCURS
005840           OR WKS-SUBIDX-ENCONTRADO > ZERO
005850     IF WKS-SUBIDX-ENCONTRADO = ZERO
005860*--------> SOLO SE CUENTAN ACCIONES DE JUGADORES YA SENTADOS
005870        GO TO 250-DETECTA-ACCION-O-SHOW-E
005880     END-IF
005890
005900     EVALUATE TRUE
005910        WHEN WKS-RESTO-ACCION (1:6) = "raises"
005920             ADD 1 TO JUG-RAISES (WKS-SUBIDX-ENCONTRADO)
005930             ADD 1 TO JUG-AGGRESSIVE (WKS-SUBIDX-ENCONTRADO)
005940             PERFORM 255-MARCA-VOLUNTARIO
005950                THRU 255-MARCA-VOLUNTARIO-E
005960        WHEN WKS-RESTO-ACCION (1:5) = "calls"
005970             ADD 1 TO JUG-CALLS (WKS-SUBIDX-ENCONTRADO)
005980             ADD 1 TO JUG-PASSIVE (WKS-SUBIDX-ENCONTRADO)
005990             PERFORM 255-MARCA-VOLUNTARIO
006000                THRU 255-MARCA-VOLUNTARIO-E
006010        WHEN WKS-RESTO-ACCION (1:5) = "folds"
006020             ADD 1 TO JUG-FOLDS (WKS-SUBIDX-ENCONTRADO)
006030             PERFORM 255-MARCA-VOLUNTARIO
006040                THRU 255-MARCA-VOLUNTARIO-E
006050        WHEN WKS-RESTO-ACCION (1:4) = "bets"
006060             ADD 1 TO JUG-BETS (WKS-SUBIDX-ENCONTRADO)
006070             ADD 1 TO JUG-AGGRESSIVE (WKS-SUBIDX-ENCONTRADO)
006080        WHEN WKS-RESTO-ACCION (1:6) = "checks"
006090             ADD 1 TO JUG-CHECKS (WKS-SUBIDX-ENCONTRADO)
006100             ADD 1 TO JUG-PASSIVE (WKS-SUBIDX-ENCONTRADO)
006110        WHEN WKS-RESTO-ACCION (1:5) = "shows"
006120             PERFORM 270-REGISTRA-SHOW
006130                THRU 270-REGISTRA-SHOW-E
006140        WHEN OTHER
006150             CONTINUE
006160     END-EVALUATE.
006170 250-DETECTA-ACCION-O-SHOW-E. EXIT.
006180
006190 251-COMPARA-ASIENTO SECTION.
006200     IF ASI-NOMBRE (WKS-I-ASIENTO) = WKS-NOMBRE-CAND
006210        MOVE ASI-SUBIDX-GLOBAL (WKS-I-ASIENTO)
006220          TO WKS-SUBIDX-ENCONTRADO
006230     END-IF.
006240 251-COMPARA-ASIENTO-E. EXIT.
006250
006260*--------> UNA SOLA MARCA DE JUEGO VOLUNTARIO POR MANO/JUGADOR
006270 255-MARCA-VOLUNTARIO SECTION.
006280     IF NOT JUG-YA-VOLUNTARIO (WKS-SUBIDX-ENCONTRADO)
006290        ADD 1 TO JUG-HANDS-VOLUNTARY (WKS-SUBIDX-ENCONTRADO)
006300        SET JUG-YA-VOLUNTARIO (WKS-SUBIDX-ENCONTRADO) TO TRUE
006310     END-IF.
006320 255-MARCA-VOLUNTARIO-E. EXIT.
006330
006340*--------> REGISTRA UN GANADOR DE BOTE: "jugador collected N..."
006350 260-REGISTRA-COLECTOR SECTION.
006360     MOVE ZERO TO WKS-MONTO-COLECTADO
006370     UNSTRING WKS-RESTO-1 DELIMITED BY " from pot"
006380             INTO WKS-MONTO-COLECTADO
006390     PERFORM 280-BUSCA-O-AGREGA-JUGADOR
006400        THRU 280-BUSCA-O-AGREGA-JUGADOR-E
006410     ADD WKS-MONTO-COLECTADO
006420       TO JUG-TOTAL-WON (WKS-SUBIDX-ENCONTRADO)
006430     ADD 1 TO WKS-COLECTORES-OCCURS
006440     MOVE WKS-NOMBRE-CAND
006450       TO COL-NOMBRE (WKS-COLECTORES-OCCURS)
006460     MOVE WKS-MONTO-COLECTADO
006470       TO COL-MONTO (WKS-COLECTORES-OCCURS).
006480 260-REGISTRA-COLECTOR-E. EXIT.
006490
006500*--------> REGISTRA UN "SHOWS" DE SHOWDOWN PARA U2
006510 270-REGISTRA-SHOW SECTION.
006520     IF NOT HAY-SHOWDOWN
006530        GO TO 270-REGISTRA-SHOW-E
006540     END-IF
006550     ADD 1 TO WKS-SHOWS-OCCURS
006560     MOVE WKS-NOMBRE-CAND TO SHOW-NOMBRE (WKS-SHOWS-OCCURS)
006570     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
006580     PERFORM 251-COMPARA-ASIENTO
006590        VARYING WKS-I-ASIENTO FROM 1 BY 1
006600        UNTIL WKS-I-ASIENTO > WKS-ASIENTOS-OCCURS
006610           OR WKS-SUBIDX-ENCONTRADO > ZERO
006620     IF WKS-SUBIDX-ENCONTRADO > ZERO
006630        ADD 1 TO JUG-SHOWDOWNS (WKS-SUBIDX-ENCONTRADO)
006640        MOVE ZERO TO WKS-T-AND-WON
006650        INSPECT WKS-RESTO-ACCION TALLYING WKS-T-AND-WON
006660                FOR ALL " and won"
006670        IF WKS-T-AND-WON > ZERO
006680           ADD 1 TO JUG-SHOWDOWN-WINS (WKS-SUBIDX-ENCONTRADO)
006690           SET SHOW-GANO (WKS-SHOWS-OCCURS) TO TRUE
006700        END-IF
006710     END-IF
006720     MOVE SPACES TO WKS-RESTO-1
006730     UNSTRING WKS-RESTO-ACCION DELIMITED BY "("
006740             INTO WKS-DESCARTE-1 WKS-RESTO-1
006750     UNSTRING WKS-RESTO-1 DELIMITED BY ")"
006760             INTO SHOW-DESCRIPCION (WKS-SHOWS-OCCURS).
006770 270-REGISTRA-SHOW-E. EXIT.
006780
006790******************************************************************
006800*   CIERRE DE LA MANO: ANALISIS DE BAD BEAT (U2) Y CAPTURA DE    *
006810*   LA MANO COMO "ULTIMA MANO" PARA EL MODULO U3                *
006820******************************************************************
006830 290-FINALIZA-MANO-ACTUAL SECTION.
006840     IF NOT MANO-ABIERTA
006850        GO TO 290-FINALIZA-MANO-ACTUAL-E
006860     END-IF
006870     IF HAY-SHOWDOWN
006880        PERFORM 300-ANALIZA-BAD-BEAT
006890           THRU 300-ANALIZA-BAD-BEAT-E
006900     END-IF
006910     PERFORM 295-GUARDA-ULTIMA-MANO
006920        THRU 295-GUARDA-ULTIMA-MANO-E
006930     ADD 1 TO WKS-MANOS-CERRADAS.
006940 290-FINALIZA-MANO-ACTUAL-E. EXIT.
006950
006960*--------> GUARDA UNA COPIA DE LA MANO ACTUAL; AL LLEGAR AL EOF
006970*          ESTA COPIA CORRESPONDE A LA ULTIMA MANO DEL ARCHIVO
006980 295-GUARDA-ULTIMA-MANO SECTION.
006990     MOVE WKS-ASIENTOS-OCCURS TO WKS-ULT-ASIENTOS-OCC
007000     PERFORM 296-COPIA-ASIENTO
007010        VARYING WKS-I-ASIENTO FROM 1 BY 1
007020        UNTIL WKS-I-ASIENTO > WKS-ASIENTOS-OCCURS
007030     MOVE WKS-SHOWS-OCCURS TO WKS-ULT-SHOWS-OCC
007040     PERFORM 297-COPIA-SHOW
007050        VARYING WKS-I-SHOW FROM 1 BY 1
007060        UNTIL WKS-I-SHOW > WKS-SHOWS-OCCURS
007070     MOVE WKS-COLECTORES-OCCURS TO WKS-ULT-COLECT-OCC
007080     PERFORM 298-COPIA-COLECTOR
007090        VARYING WKS-I-COLECTOR FROM 1 BY 1
007100        UNTIL WKS-I-COLECTOR > WKS-COLECTORES-OCCURS.
007110 295-GUARDA-ULTIMA-MANO-E. EXIT.
007120
007130 296-COPIA-ASIENTO SECTION.
007140     MOVE ASI-NOMBRE (WKS-I-ASIENTO)
007150       TO ULT-ASI-NOMBRE (WKS-I-ASIENTO)
007160     MOVE ASI-CHIPS (WKS-I-ASIENTO)
007170       TO ULT-ASI-CHIPS (WKS-I-ASIENTO)
007180     MOVE ASI-SUBIDX-GLOBAL (WKS-I-ASIENTO)
007190       TO ULT-ASI-SUBIDX-GLOB (WKS-I-ASIENTO).
007200 296-COPIA-ASIENTO-E. EXIT.
007210
007220 297-COPIA-SHOW SECTION.
007230     MOVE SHOW-NOMBRE (WKS-I-SHOW)
007240       TO ULT-SHOW-NOMBRE (WKS-I-SHOW)
007250     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
007260     PERFORM 251-COMPARA-ASIENTO
007270        VARYING WKS-I-ASIENTO FROM 1 BY 1
007280        UNTIL WKS-I-ASIENTO > WKS-ASIENTOS-OCCURS
007290           OR WKS-SUBIDX-ENCONTRADO > ZERO
007300     MOVE WKS-SUBIDX-ENCONTRADO
007310       TO ULT-SHOW-SUBIDX-GLOB (WKS-I-SHOW).
007320 297-COPIA-SHOW-E. EXIT.
007330
007340 298-COPIA-COLECTOR SECTION.
007350     MOVE COL-NOMBRE (WKS-I-COLECTOR)
007360       TO ULT-COL-NOMBRE (WKS-I-COLECTOR).
007370 298-COPIA-COLECTOR-E. EXIT.
007380
007390******************************************************************
007400*         U2 - ANALISIS DE BAD BEAT / SUCKOUT EN SHOWDOWN        *
007410******************************************************************
007420 300-ANALIZA-BAD-BEAT SECTION.
007430     IF WKS-COLECTORES-OCCURS NOT = 1
007440        GO TO 300-ANALIZA-BAD-BEAT-E
007450     END-IF
007460     IF HAY-BOTE-DIVIDIDO
007470        GO TO 300-ANALIZA-BAD-BEAT-E
007480     END-IF
007490     IF WKS-SHOWS-OCCURS < 2
007500        GO TO 300-ANALIZA-BAD-BEAT-E
007510     END-IF
007520     MOVE COL-NOMBRE (1) TO WKS-NOMBRE-CAND
007530     PERFORM 310-CALIFICA-TODAS-LAS-MANOS
007540        THRU 310-CALIFICA-TODAS-LAS-MANOS-E
007550     PERFORM 320-EVALUA-CADA-PERDEDOR
007560        VARYING WKS-I-SHOW FROM 1 BY 1
007570        UNTIL WKS-I-SHOW > WKS-SHOWS-OCCURS.
007580 300-ANALIZA-BAD-BEAT-E. EXIT.
007590
007600*--------> CALIFICA LA FUERZA DE CADA MANO MOSTRADA (TABLA U2)
007610 310-CALIFICA-TODAS-LAS-MANOS SECTION.
007620     PERFORM 311-CALIFICA-UNA-MANO
007630        VARYING WKS-I-SHOW FROM 1 BY 1
007640        UNTIL WKS-I-SHOW > WKS-SHOWS-OCCURS.
007650 310-CALIFICA-TODAS-LAS-MANOS-E. EXIT.
007660
007670 311-CALIFICA-UNA-MANO SECTION.
007680     PERFORM 312-PUNTAJE-DE-MANO
007690        THRU 312-PUNTAJE-DE-MANO-E.
007700 311-CALIFICA-UNA-MANO-E. EXIT.
007710
007720*--------> DETECTA LAS PALABRAS CLAVE PRESENTES EN LA DESCRIP-
007730*          CION DE LA MANO (TALLY, NO HAY REGEX EN ESTE SHOP)
007740 313-DETECTA-PATRONES-DE-MANO SECTION.
007750     MOVE ZERO TO WKS-T-ROYAL WKS-T-STRFLUSH WKS-T-QUADS
007760                  WKS-T-FULLHOUSE WKS-T-FLUSH WKS-T-STRAIGHT
007770                  WKS-T-TRIPS WKS-T-TWOPAIR WKS-T-ACES
007780                  WKS-T-KINGS WKS-T-QUEENS WKS-T-PAIR-ACES
007790                  WKS-T-PAIR-KINGS WKS-T-PAIR-QUEENS
007800                  WKS-T-PAIR-JACKS WKS-T-PAIR-OF
007810     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007820             TALLYING WKS-T-ROYAL      FOR ALL "royal flush"
007830     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007840             TALLYING WKS-T-STRFLUSH   FOR ALL "straight flush"
007850     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007860             TALLYING WKS-T-QUADS      FOR ALL "four of a kind"
007870     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007880             TALLYING WKS-T-FULLHOUSE  FOR ALL "full house"
007890     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007900             TALLYING WKS-T-FLUSH      FOR ALL "flush"
007910     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007920             TALLYING WKS-T-STRAIGHT   FOR ALL "straight"
007930     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007940             TALLYING WKS-T-TRIPS      FOR ALL "three of a kind"
007950     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007960             TALLYING WKS-T-TWOPAIR    FOR ALL "two pair"
007970     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
007980             TALLYING WKS-T-ACES       FOR ALL "aces"
007990     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
008000             TALLYING WKS-T-KINGS      FOR ALL "kings"
008010     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
008020             TALLYING WKS-T-QUEENS     FOR ALL "queens"
008030     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
008040             TALLYING WKS-T-PAIR-ACES  FOR ALL "pair of aces"
008050     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
008060             TALLYING WKS-T-PAIR-KINGS FOR ALL "pair of kings"
008070     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
008080             TALLYING WKS-T-PAIR-QUEENS FOR ALL "pair of queens"
008090     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
008100             TALLYING WKS-T-PAIR-JACKS FOR ALL "pair of jacks"
008110     INSPECT SHOW-DESCRIPCION (WKS-I-SHOW)
008120             TALLYING WKS-T-PAIR-OF    FOR ALL "pair of".
008130 313-DETECTA-PATRONES-DE-MANO-E. EXIT.
008140
008150*--------> TABLA DE FUERZA DE MANO (BUSINESS RULES U2)
008160 312-PUNTAJE-DE-MANO SECTION.
008170     PERFORM 313-DETECTA-PATRONES-DE-MANO
008180        THRU 313-DETECTA-PATRONES-DE-MANO-E
008190     EVALUATE TRUE
008200        WHEN WKS-T-ROYAL > ZERO
008210             MOVE 1000 TO SHOW-PUNTAJE (WKS-I-SHOW)
008220        WHEN WKS-T-STRFLUSH > ZERO
008230             MOVE 900  TO SHOW-PUNTAJE (WKS-I-SHOW)
008240        WHEN WKS-T-QUADS > ZERO
008250             MOVE 800  TO SHOW-PUNTAJE (WKS-I-SHOW)
008260        WHEN WKS-T-FULLHOUSE > ZERO
008270             MOVE 700  TO SHOW-PUNTAJE (WKS-I-SHOW)
008280        WHEN WKS-T-FLUSH > ZERO AND WKS-T-STRAIGHT = ZERO
008290             MOVE 600  TO SHOW-PUNTAJE (WKS-I-SHOW)
008300        WHEN WKS-T-STRAIGHT > ZERO AND WKS-T-FLUSH = ZERO
008310             MOVE 500  TO SHOW-PUNTAJE (WKS-I-SHOW)
008320        WHEN WKS-T-TRIPS > ZERO
008330             MOVE 400  TO SHOW-PUNTAJE (WKS-I-SHOW)
008340        WHEN WKS-T-TWOPAIR > ZERO
008350             AND (WKS-T-ACES > ZERO
008360               OR WKS-T-KINGS > ZERO
008370               OR WKS-T-QUEENS > ZERO)
008380             MOVE 300  TO SHOW-PUNTAJE (WKS-I-SHOW)
008390        WHEN WKS-T-TWOPAIR > ZERO
008400             MOVE 200  TO SHOW-PUNTAJE (WKS-I-SHOW)
008410        WHEN WKS-T-PAIR-ACES > ZERO
008420             MOVE 150  TO SHOW-PUNTAJE (WKS-I-SHOW)
008430        WHEN WKS-T-PAIR-KINGS > ZERO
008440             MOVE 140  TO SHOW-PUNTAJE (WKS-I-SHOW)
008450        WHEN WKS-T-PAIR-QUEENS > ZERO
008460             MOVE 130  TO SHOW-PUNTAJE (WKS-I-SHOW)
008470        WHEN WKS-T-PAIR-JACKS > ZERO
008480             MOVE 120  TO SHOW-PUNTAJE (WKS-I-SHOW)
008490        WHEN WKS-T-PAIR-OF > ZERO
008500             MOVE 100  TO SHOW-PUNTAJE (WKS-I-SHOW)
008510        WHEN OTHER
008520             MOVE 50   TO SHOW-PUNTAJE (WKS-I-SHOW)
008530     END-EVALUATE.
008540 312-PUNTAJE-DE-MANO-E. EXIT.
008550
008560*--------> RECORRE CADA MANO MOSTRADA QUE NO SEA LA DEL GANADOR
008570*          Y DECIDE SI HUBO UN BAD BEAT GENUINO
008580 320-EVALUA-CADA-PERDEDOR SECTION.
008590     IF SHOW-NOMBRE (WKS-I-SHOW) = WKS-NOMBRE-CAND
008600        GO TO 320-EVALUA-CADA-PERDEDOR-E
008610     END-IF
008620     MOVE SHOW-PUNTAJE (WKS-I-SHOW) TO WKS-PUNTAJE-PERDEDOR
008630     MOVE ZERO TO WKS-PUNTAJE-GANADOR
008640     PERFORM 321-BUSCA-PUNTAJE-GANADOR
008650        VARYING WKS-I-BUSQUEDA FROM 1 BY 1
008660        UNTIL WKS-I-BUSQUEDA > WKS-SHOWS-OCCURS
008670     IF WKS-PUNTAJE-PERDEDOR >= 400
008680        OR (WKS-PUNTAJE-PERDEDOR >= 300
008690            AND WKS-PUNTAJE-GANADOR > WKS-PUNTAJE-PERDEDOR)
008700        PERFORM 330-GRABA-BAD-BEAT
008710           THRU 330-GRABA-BAD-BEAT-E
008720     END-IF.
008730 320-EVALUA-CADA-PERDEDOR-E. EXIT.
008740
008750 321-BUSCA-PUNTAJE-GANADOR SECTION.
008760     IF SHOW-NOMBRE (WKS-I-BUSQUEDA) = WKS-NOMBRE-CAND
008770        MOVE SHOW-PUNTAJE (WKS-I-BUSQUEDA) TO WKS-PUNTAJE-GANADOR
008780     END-IF.
008790 321-BUSCA-PUNTAJE-GANADOR-E. EXIT.
008800
008810*--------> GRABA UN BAD BEAT (VICTIMA) Y UN SUCKOUT (GANADOR)
008820 330-GRABA-BAD-BEAT SECTION.
008830     ADD 1 TO WKS-BAD-BEATS-OCCURS
008840     MOVE SHOW-NOMBRE (WKS-I-SHOW)
008850       TO BEAT-VICTIM-NAME (WKS-BAD-BEATS-OCCURS)
008860     MOVE SHOW-DESCRIPCION (WKS-I-SHOW)
008870       TO BEAT-VICTIM-HAND (WKS-BAD-BEATS-OCCURS)
008880     MOVE WKS-NOMBRE-CAND
008890       TO BEAT-WINNER-NAME (WKS-BAD-BEATS-OCCURS)
008900     PERFORM 331-COPIA-MANO-GANADORA
008910        VARYING WKS-I-BUSQUEDA FROM 1 BY 1
008920        UNTIL WKS-I-BUSQUEDA > WKS-SHOWS-OCCURS
008930*--------> UBICA LOS INDICES GLOBALES DE VICTIMA Y GANADOR ANTES
008940*          DE LLAMAR A 340, QUE LOS USA PARA ACREDITAR LOS
008950*          CONTADORES DE BAD BEAT (VICTIMA) Y SUCKOUT (GANADOR)
008960     MOVE WKS-NOMBRE-CAND TO WKS-NOMBRE-CAND-SALVA
008970     MOVE SHOW-NOMBRE (WKS-I-SHOW) TO WKS-NOMBRE-CAND
008980     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
008990     PERFORM 251-COMPARA-ASIENTO
009000        VARYING WKS-I-ASIENTO FROM 1 BY 1
009010        UNTIL WKS-I-ASIENTO > WKS-ASIENTOS-OCCURS
009020           OR WKS-SUBIDX-ENCONTRADO > ZERO
009030     MOVE WKS-SUBIDX-ENCONTRADO TO WKS-SUBIDX-VICTIMA
009040     MOVE WKS-NOMBRE-CAND-SALVA TO WKS-NOMBRE-CAND
009050     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
009060     PERFORM 251-COMPARA-ASIENTO
009070        VARYING WKS-I-ASIENTO FROM 1 BY 1
009080        UNTIL WKS-I-ASIENTO > WKS-ASIENTOS-OCCURS
009090           OR WKS-SUBIDX-ENCONTRADO > ZERO
009100     PERFORM 340-DESCRIBE-MANO-SIMPLE
009110        THRU 340-DESCRIBE-MANO-SIMPLE-E.
009120 330-GRABA-BAD-BEAT-E. EXIT.
009130
009140 331-COPIA-MANO-GANADORA SECTION.
009150     IF SHOW-NOMBRE (WKS-I-BUSQUEDA) = WKS-NOMBRE-CAND
009160        MOVE SHOW-DESCRIPCION (WKS-I-BUSQUEDA)
009170          TO BEAT-WINNER-HAND (WKS-BAD-BEATS-OCCURS)
009180     END-IF.
009190 331-COPIA-MANO-GANADORA-E. EXIT.
009200
009210*--------> ARMA LA DESCRIPCION SIMPLIFICADA Y CONTADORES DE BAD
009220*          BEAT / SUCKOUT, Y EL TEXTO DE LA LINEA DE SALIDA
009230 340-DESCRIBE-MANO-SIMPLE SECTION.
009240     MOVE SPACES TO WKS-VICTIM-SIMPLE WKS-WINNER-SIMPLE
009250     MOVE BEAT-VICTIM-HAND (WKS-BAD-BEATS-OCCURS)
009260       TO WKS-NOMBRE-MANO-TEXTO
009270     PERFORM 341-NOMBRE-SIMPLE-DE-MANO
009280        THRU 341-NOMBRE-SIMPLE-DE-MANO-E
009290     MOVE WKS-NOMBRE-MANO-SIMPLE TO WKS-VICTIM-SIMPLE
009300     MOVE BEAT-WINNER-HAND (WKS-BAD-BEATS-OCCURS)
009310       TO WKS-NOMBRE-MANO-TEXTO
009320     PERFORM 341-NOMBRE-SIMPLE-DE-MANO
009330        THRU 341-NOMBRE-SIMPLE-DE-MANO-E
009340     MOVE WKS-NOMBRE-MANO-SIMPLE TO WKS-WINNER-SIMPLE
009350     STRING BEAT-VICTIM-NAME (WKS-BAD-BEATS-OCCURS) " had "
009360            WKS-VICTIM-SIMPLE ", got cracked by "
009370            BEAT-WINNER-NAME (WKS-BAD-BEATS-OCCURS) "'s "
009380            WKS-WINNER-SIMPLE
009390            DELIMITED BY SIZE
009400            INTO BEAT-DESCRIPTION (WKS-BAD-BEATS-OCCURS)
009410     IF WKS-SUBIDX-VICTIMA > ZERO
009420        ADD 1 TO JUG-BAD-BEAT-COUNT (WKS-SUBIDX-VICTIMA)
009430     END-IF
009440     IF WKS-SUBIDX-ENCONTRADO > ZERO
009450        ADD 1 TO JUG-SUCKOUT-COUNT (WKS-SUBIDX-ENCONTRADO)
009460     END-IF.
009470 340-DESCRIBE-MANO-SIMPLE-E. EXIT.
009480
009490*--------> DETECTA LAS PALABRAS CLAVE DEL TEXTO DE MANO USADO
009500*          PARA EL NOMBRE SIMPLIFICADO (MISMOS CONTADORES QUE
009510*          313, NUNCA CORREN AL MISMO TIEMPO AMBAS EVALUATE)
009520 342-DETECTA-PATRONES-DE-NOMBRE SECTION.
009530     MOVE ZERO TO WKS-T-ROYAL WKS-T-STRFLUSH WKS-T-QUADS
009540                  WKS-T-FULLHOUSE WKS-T-FLUSH WKS-T-STRAIGHT
009550                  WKS-T-TRIPS WKS-T-TWOPAIR WKS-T-ACES
009560                  WKS-T-KINGS WKS-T-QUEENS WKS-T-JACKS
009570                  WKS-T-PAIR-ACES WKS-T-PAIR-KINGS
009580                  WKS-T-PAIR-QUEENS WKS-T-PAIR-JACKS
009590                  WKS-T-PAIR-OF
009600     INSPECT WKS-NOMBRE-MANO-TEXTO
009610             TALLYING WKS-T-ROYAL      FOR ALL "royal flush"
009620     INSPECT WKS-NOMBRE-MANO-TEXTO
009630             TALLYING WKS-T-STRFLUSH   FOR ALL "straight flush"
009640     INSPECT WKS-NOMBRE-MANO-TEXTO
009650             TALLYING WKS-T-QUADS      FOR ALL "four of a kind"
009660     INSPECT WKS-NOMBRE-MANO-TEXTO
009670             TALLYING WKS-T-FULLHOUSE  FOR ALL "full house"
009680     INSPECT WKS-NOMBRE-MANO-TEXTO
009690             TALLYING WKS-T-FLUSH      FOR ALL "flush"
009700     INSPECT WKS-NOMBRE-MANO-TEXTO
009710             TALLYING WKS-T-STRAIGHT   FOR ALL "straight"
009720     INSPECT WKS-NOMBRE-MANO-TEXTO
009730             TALLYING WKS-T-TRIPS      FOR ALL "three of a kind"
009740     INSPECT WKS-NOMBRE-MANO-TEXTO
009750             TALLYING WKS-T-TWOPAIR    FOR ALL "two pair"
009760     INSPECT WKS-NOMBRE-MANO-TEXTO
009770             TALLYING WKS-T-ACES       FOR ALL "aces"
009780     INSPECT WKS-NOMBRE-MANO-TEXTO
009790             TALLYING WKS-T-KINGS      FOR ALL "kings"
009800     INSPECT WKS-NOMBRE-MANO-TEXTO
009810             TALLYING WKS-T-QUEENS     FOR ALL "queens"
009820     INSPECT WKS-NOMBRE-MANO-TEXTO
009830             TALLYING WKS-T-JACKS      FOR ALL "jacks"
009840     INSPECT WKS-NOMBRE-MANO-TEXTO
009850             TALLYING WKS-T-PAIR-ACES  FOR ALL "pair of aces"
009860     INSPECT WKS-NOMBRE-MANO-TEXTO
009870             TALLYING WKS-T-PAIR-KINGS FOR ALL "pair of kings"
009880     INSPECT WKS-NOMBRE-MANO-TEXTO
009890             TALLYING WKS-T-PAIR-QUEENS FOR ALL "pair of queens"
009900     INSPECT WKS-NOMBRE-MANO-TEXTO
009910             TALLYING WKS-T-PAIR-JACKS FOR ALL "pair of jacks"
009920     INSPECT WKS-NOMBRE-MANO-TEXTO
009930             TALLYING WKS-T-PAIR-OF    FOR ALL "pair of".
009940 342-DETECTA-PATRONES-DE-NOMBRE-E. EXIT.
009950
009960*--------> NOMBRE SIMPLIFICADO DE MANO (BUSINESS RULES U2)
009970 341-NOMBRE-SIMPLE-DE-MANO SECTION.
009980     PERFORM 342-DETECTA-PATRONES-DE-NOMBRE
009990        THRU 342-DETECTA-PATRONES-DE-NOMBRE-E
010000     EVALUATE TRUE
010010        WHEN WKS-T-ROYAL > ZERO
010020             MOVE "royal flush" TO WKS-NOMBRE-MANO-SIMPLE
010030        WHEN WKS-T-STRFLUSH > ZERO
010040             MOVE "straight flush" TO WKS-NOMBRE-MANO-SIMPLE
010050        WHEN WKS-T-QUADS > ZERO AND WKS-T-ACES > ZERO
010060             MOVE "quad aces" TO WKS-NOMBRE-MANO-SIMPLE
010070        WHEN WKS-T-QUADS > ZERO AND WKS-T-KINGS > ZERO
010080             MOVE "quad kings" TO WKS-NOMBRE-MANO-SIMPLE
010090        WHEN WKS-T-QUADS > ZERO AND WKS-T-QUEENS > ZERO
010100             MOVE "quad queens" TO WKS-NOMBRE-MANO-SIMPLE
010110        WHEN WKS-T-QUADS > ZERO
010120             MOVE "quads" TO WKS-NOMBRE-MANO-SIMPLE
010130        WHEN WKS-T-FULLHOUSE > ZERO
010140             MOVE "full house" TO WKS-NOMBRE-MANO-SIMPLE
010150        WHEN WKS-T-FLUSH > ZERO AND WKS-T-STRAIGHT = ZERO
010160             MOVE "flush" TO WKS-NOMBRE-MANO-SIMPLE
010170        WHEN WKS-T-STRAIGHT > ZERO AND WKS-T-FLUSH = ZERO
010180             MOVE "straight" TO WKS-NOMBRE-MANO-SIMPLE
010190        WHEN WKS-T-TRIPS > ZERO AND WKS-T-ACES > ZERO
010200             MOVE "trip aces" TO WKS-NOMBRE-MANO-SIMPLE
010210        WHEN WKS-T-TRIPS > ZERO AND WKS-T-KINGS > ZERO
010220             MOVE "trip kings" TO WKS-NOMBRE-MANO-SIMPLE
010230        WHEN WKS-T-TRIPS > ZERO AND WKS-T-QUEENS > ZERO
010240             MOVE "trip queens" TO WKS-NOMBRE-MANO-SIMPLE
010250        WHEN WKS-T-TRIPS > ZERO AND WKS-T-JACKS > ZERO
010260             MOVE "trip jacks" TO WKS-NOMBRE-MANO-SIMPLE
010270        WHEN WKS-T-TRIPS > ZERO
010280             MOVE "trips" TO WKS-NOMBRE-MANO-SIMPLE
010290        WHEN WKS-T-TWOPAIR > ZERO
010300             MOVE "two pair" TO WKS-NOMBRE-MANO-SIMPLE
010310        WHEN WKS-T-PAIR-ACES > ZERO
010320             MOVE "pocket aces" TO WKS-NOMBRE-MANO-SIMPLE
010330        WHEN WKS-T-PAIR-KINGS > ZERO
010340             MOVE "pocket kings" TO WKS-NOMBRE-MANO-SIMPLE
010350        WHEN WKS-T-PAIR-QUEENS > ZERO
010360             MOVE "pocket queens" TO WKS-NOMBRE-MANO-SIMPLE
010370        WHEN WKS-T-PAIR-JACKS > ZERO
010380             MOVE "pocket jacks" TO WKS-NOMBRE-MANO-SIMPLE
010390        WHEN WKS-T-PAIR-OF > ZERO
010400             MOVE "a pair" TO WKS-NOMBRE-MANO-SIMPLE
010410        WHEN OTHER
010420             MOVE "high card" TO WKS-NOMBRE-MANO-SIMPLE
010430     END-EVALUATE.
010440 341-NOMBRE-SIMPLE-DE-MANO-E. EXIT.
010450
010460******************************************************************
010470*        U3 - DETERMINACION DE POSICIONES FINALES                *
010480******************************************************************
010490 400-DETERMINA-POSICIONES SECTION.
010500     IF WKS-ULT-COLECT-OCC = ZERO
010510        GO TO 400-DETERMINA-POSICIONES-E
010520     END-IF
010530     PERFORM 410-MARCA-PRIMER-LUGAR
010540        THRU 410-MARCA-PRIMER-LUGAR-E
010550     PERFORM 420-MARCA-SEGUNDO-LUGAR
010560        THRU 420-MARCA-SEGUNDO-LUGAR-E
010570     PERFORM 430-MARCA-TERCER-LUGAR
010580        THRU 430-MARCA-TERCER-LUGAR-E.
010590 400-DETERMINA-POSICIONES-E. EXIT.
010600
010610*--------> PRIMER JUGADOR QUE COLECTO EN LA ULTIMA MANO = 1o.
010620 410-MARCA-PRIMER-LUGAR SECTION.
010630     MOVE ULT-COL-NOMBRE (1) TO WKS-NOMBRE-CAND
010640     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
010650     PERFORM 281-COMPARA-JUGADOR
010660        VARYING WKS-I-BUSQUEDA FROM 1 BY 1
010670        UNTIL WKS-I-BUSQUEDA > WKS-JUGADORES-OCCURS
010680           OR WKS-SUBIDX-ENCONTRADO > ZERO
010690     IF WKS-SUBIDX-ENCONTRADO > ZERO
010700        MOVE 1 TO JUG-FINAL-POSITION (WKS-SUBIDX-ENCONTRADO)
010710     END-IF.
010720 410-MARCA-PRIMER-LUGAR-E. EXIT.
010730
010740*--------> PRIMER "SHOWS" EN LA ULTIMA MANO QUE NO SEA EL
010750*          GANADOR DE 1o. LUGAR = 2o.
010760 420-MARCA-SEGUNDO-LUGAR SECTION.
010770     MOVE ZERO TO WKS-SUBIDX-ENCONTRADO
010780     PERFORM 421-BUSCA-SEGUNDO-EN-ULT-SHOW
010790        VARYING WKS-I-SHOW FROM 1 BY 1
010800        UNTIL WKS-I-SHOW > WKS-ULT-SHOWS-OCC
010810           OR WKS-SUBIDX-ENCONTRADO > ZERO
010820     IF WKS-SUBIDX-ENCONTRADO > ZERO
010830        MOVE 2 TO JUG-FINAL-POSITION (WKS-SUBIDX-ENCONTRADO)
010840     END-IF.
010850 420-MARCA-SEGUNDO-LUGAR-E. EXIT.
010860
010870 421-BUSCA-SEGUNDO-EN-ULT-SHOW SECTION.
010880     IF ULT-SHOW-NOMBRE (WKS-I-SHOW) NOT = ULT-COL-NOMBRE (1)
010890        MOVE ULT-SHOW-SUBIDX-GLOB (WKS-I-SHOW)
010900          TO WKS-SUBIDX-ENCONTRADO
010910     END-IF.
010920 421-BUSCA-SEGUNDO-EN-ULT-SHOW-E. EXIT.
010930
010940*--------> ENTRE LOS RESTANTES SIN POSICION, EL DE MAYOR
010950*          MAX-CHIPS = 3o.
010960 430-MARCA-TERCER-LUGAR SECTION.
010970     MOVE ZERO TO WKS-IDX-GANADOR
010980     MOVE ZERO TO WKS-MEJOR-RATIO-MIL
010990     PERFORM 431-COMPARA-CHIPS-SIN-POSICION
011000        VARYING WKS-I-JUGADOR FROM 1 BY 1
011010        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
011020     IF WKS-IDX-GANADOR > ZERO
011030        MOVE 3 TO JUG-FINAL-POSITION (WKS-IDX-GANADOR)
011040     END-IF.
011050 430-MARCA-TERCER-LUGAR-E. EXIT.
011060
011070 431-COMPARA-CHIPS-SIN-POSICION SECTION.
011080     IF JUG-FINAL-POSITION (WKS-I-JUGADOR) = ZERO
011090        AND JUG-MAX-CHIPS (WKS-I-JUGADOR) > WKS-MEJOR-RATIO-MIL
011100        MOVE JUG-MAX-CHIPS (WKS-I-JUGADOR) TO WKS-MEJOR-RATIO-MIL
011110        MOVE WKS-I-JUGADOR TO WKS-IDX-GANADOR
011120     END-IF.
011130 431-COMPARA-CHIPS-SIN-POSICION-E. EXIT.
011140
011150******************************************************************
011160*                U4 - CALCULO DE PREMIOS DEL TORNEO               *
011170******************************************************************
011180 500-CALCULA-PREMIOS SECTION.
011190     PERFORM 510-PREMIOS-DE-POSICION
011200        THRU 510-PREMIOS-DE-POSICION-E
011210     PERFORM 520-MOST-AGGRESSIVE
011220        THRU 520-MOST-AGGRESSIVE-E
011230     PERFORM 521-CALLING-STATION
011240        THRU 521-CALLING-STATION-E
011250     PERFORM 522-TIGHTEST-PLAYER
011260        THRU 522-TIGHTEST-PLAYER-E
011270     PERFORM 523-YOLO-AWARD
011280        THRU 523-YOLO-AWARD-E
011290     PERFORM 524-HOLLYWOOD-ACTOR
011300        THRU 524-HOLLYWOOD-ACTOR-E
011310     PERFORM 530-EXTRAE-CLUB-PREPARACION-H
011320        THRU 530-EXTRAE-CLUB-PREPARACION-H-E.
011330 500-CALCULA-PREMIOS-E. EXIT.
011340
011350*--------> TOURNAMENT CHAMPION / RUNNER UP / BUBBLE BOY
011360 510-PREMIOS-DE-POSICION SECTION.
011370     PERFORM 511-BUSCA-POR-POSICION
011380        VARYING WKS-I-JUGADOR FROM 1 BY 1
011390        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
011400     IF ENC-TOTAL-JUGADORES >= 4
011410        COMPUTE WKS-BUBBLE-POSICION =
011420                (ENC-TOTAL-JUGADORES + 1) / 2
011430        PERFORM 512-BUSCA-BUBBLE-BOY
011440           VARYING WKS-I-JUGADOR FROM 1 BY 1
011450           UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
011460     END-IF.
011470 510-PREMIOS-DE-POSICION-E. EXIT.
011480
011490 511-BUSCA-POR-POSICION SECTION.
011500     EVALUATE JUG-FINAL-POSITION (WKS-I-JUGADOR)
011510        WHEN 1
011520             ADD 1 TO WKS-PREMIOS-OCCURS
011530             MOVE "TOURNAMENT CHAMPION"
011540               TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
011550             MOVE JUG-NOMBRE (WKS-I-JUGADOR)
011560               TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
011570             MOVE "Survived the chaos and claimed the crown"
011580               TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
011590             COMPUTE WKS-TEXTO-NUMERO = ENC-TOTAL-JUGADORES - 1
011600             STRING "Outlasted " WKS-TEXTO-NUMERO
011610                    " other players"
011620                    DELIMITED BY SIZE
011630                    INTO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
011640        WHEN 2
011650             ADD 1 TO WKS-PREMIOS-OCCURS
011660             MOVE "RUNNER UP"
011670               TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
011680             MOVE JUG-NOMBRE (WKS-I-JUGADOR)
011690               TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
011700             MOVE "So close to glory, yet so far"
011710               TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
011720             MOVE "Heads-up warrior"
011730               TO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
011740        WHEN OTHER
011750             CONTINUE
011760     END-EVALUATE.
011770 511-BUSCA-POR-POSICION-E. EXIT.
011780
011790 512-BUSCA-BUBBLE-BOY SECTION.
011800     IF JUG-FINAL-POSITION (WKS-I-JUGADOR) = WKS-BUBBLE-POSICION
011810        ADD 1 TO WKS-PREMIOS-OCCURS
011820        MOVE "BUBBLE BOY" TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
011830        MOVE JUG-NOMBRE (WKS-I-JUGADOR)
011840          TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
011850        MOVE "Knocked out just before the money"
011860          TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
011870        MOVE "So close to cashing, yet so far"
011880          TO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
011890     END-IF.
011900 512-BUSCA-BUBBLE-BOY-E. EXIT.
011910
011920*--------> MOST AGGRESSIVE: MAYOR AGGRESSIVE/HANDS-PLAYED
011930 520-MOST-AGGRESSIVE SECTION.
011940     MOVE ZERO TO WKS-IDX-GANADOR WKS-MEJOR-RATIO-MIL
011950     PERFORM 525-COMPARA-RATIO-AGRESIVO
011960        VARYING WKS-I-JUGADOR FROM 1 BY 1
011970        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
011980     IF WKS-IDX-GANADOR > ZERO
011990        ADD 1 TO WKS-PREMIOS-OCCURS
012000        MOVE "MOST AGGRESSIVE"
012010          TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
012020        MOVE JUG-NOMBRE (WKS-IDX-GANADOR)
012030          TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
012040        MOVE "Fearless bets and raises kept everyone on edge"
012050          TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
012060        MOVE "Never met a pot they didn't want to steal"
012070          TO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
012080        SET JUG-TIENE-PREMIO (WKS-IDX-GANADOR) TO TRUE
012090     END-IF.
012100 520-MOST-AGGRESSIVE-E. EXIT.
012110
012120 525-COMPARA-RATIO-AGRESIVO SECTION.
012130     IF JUG-HANDS-PLAYED (WKS-I-JUGADOR) > 5
012140        COMPUTE WKS-RATIO-MIL ROUNDED =
012150           (JUG-AGGRESSIVE (WKS-I-JUGADOR) * 10000)
012160           / JUG-HANDS-PLAYED (WKS-I-JUGADOR)
012170        IF WKS-RATIO-MIL > WKS-MEJOR-RATIO-MIL
012180           MOVE WKS-RATIO-MIL TO WKS-MEJOR-RATIO-MIL
012190           MOVE WKS-I-JUGADOR TO WKS-IDX-GANADOR
012200        END-IF
012210     END-IF.
012220 525-COMPARA-RATIO-AGRESIVO-E. EXIT.
012230
012240*--------> CALLING STATION: MAYOR CALLS/HANDS-PLAYED
012250 521-CALLING-STATION SECTION.
012260     MOVE ZERO TO WKS-IDX-GANADOR WKS-MEJOR-RATIO-MIL
012270     PERFORM 526-COMPARA-RATIO-CALLS
012280        VARYING WKS-I-JUGADOR FROM 1 BY 1
012290        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
012300     IF WKS-IDX-GANADOR > ZERO
012310        ADD 1 TO WKS-PREMIOS-OCCURS
012320        MOVE "CALLING STATION"
012330          TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
012340        MOVE JUG-NOMBRE (WKS-IDX-GANADOR)
012350          TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
012360        MOVE "Never saw a bet they didn't want to call"
012370          TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
012380        MOVE "The human slot machine"
012390          TO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
012400        SET JUG-TIENE-PREMIO (WKS-IDX-GANADOR) TO TRUE
012410     END-IF.
012420 521-CALLING-STATION-E. EXIT.
012430
012440 526-COMPARA-RATIO-CALLS SECTION.
012450     IF JUG-HANDS-PLAYED (WKS-I-JUGADOR) > 5
012460        AND NOT JUG-TIENE-PREMIO (WKS-I-JUGADOR)
012470        COMPUTE WKS-RATIO-MIL ROUNDED =
012480           (JUG-CALLS (WKS-I-JUGADOR) * 10000)
012490           / JUG-HANDS-PLAYED (WKS-I-JUGADOR)
012500        IF WKS-RATIO-MIL > WKS-MEJOR-RATIO-MIL
012510           MOVE WKS-RATIO-MIL TO WKS-MEJOR-RATIO-MIL
012520           MOVE WKS-I-JUGADOR TO WKS-IDX-GANADOR
012530        END-IF
012540     END-IF.
012550 526-COMPARA-RATIO-CALLS-E. EXIT.
012560
012570*--------> TIGHTEST PLAYER: MENOR HANDS-VOLUNTARY/HANDS-PLAYED
012580 522-TIGHTEST-PLAYER SECTION.
012590     MOVE ZERO TO WKS-IDX-GANADOR
012600     MOVE 10001 TO WKS-MEJOR-RATIO-MIL
012610     PERFORM 527-COMPARA-RATIO-TIGHT
012620        VARYING WKS-I-JUGADOR FROM 1 BY 1
012630        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
012640     IF WKS-IDX-GANADOR > ZERO
012650        ADD 1 TO WKS-PREMIOS-OCCURS
012660        MOVE "TIGHTEST PLAYER"
012670          TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
012680        MOVE JUG-NOMBRE (WKS-IDX-GANADOR)
012690          TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
012700        MOVE "Plays only a small, selective number of hands"
012710          TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
012720        MOVE "Classic tight-aggressive strategy"
012730          TO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
012740        SET JUG-TIENE-PREMIO (WKS-IDX-GANADOR) TO TRUE
012750     END-IF.
012760 522-TIGHTEST-PLAYER-E. EXIT.
012770
012780 527-COMPARA-RATIO-TIGHT SECTION.
012790     IF JUG-HANDS-PLAYED (WKS-I-JUGADOR) > 5
012800        AND NOT JUG-TIENE-PREMIO (WKS-I-JUGADOR)
012810        COMPUTE WKS-RATIO-MIL ROUNDED =
012820           (JUG-HANDS-VOLUNTARY (WKS-I-JUGADOR) * 10000)
012830           / JUG-HANDS-PLAYED (WKS-I-JUGADOR)
012840        IF WKS-RATIO-MIL < 10000
012850           AND WKS-RATIO-MIL < WKS-MEJOR-RATIO-MIL
012860           MOVE WKS-RATIO-MIL TO WKS-MEJOR-RATIO-MIL
012870           MOVE WKS-I-JUGADOR TO WKS-IDX-GANADOR
012880        END-IF
012890     END-IF.
012900 527-COMPARA-RATIO-TIGHT-E. EXIT.
012910
012920*--------> YOLO AWARD: PRIMER JUGADOR CON SUCKOUT-COUNT > 0
012930 523-YOLO-AWARD SECTION.
012940     MOVE ZERO TO WKS-IDX-GANADOR
012950     PERFORM 528-BUSCA-PRIMER-SUCKOUT
012960        VARYING WKS-I-JUGADOR FROM 1 BY 1
012970        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
012980           OR WKS-IDX-GANADOR > ZERO
012990     IF WKS-IDX-GANADOR > ZERO
013000        ADD 1 TO WKS-PREMIOS-OCCURS
013010        MOVE "YOLO AWARD"
013020          TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
013030        MOVE JUG-NOMBRE (WKS-IDX-GANADOR)
013040          TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
013050        MOVE "Biggest pot won with questionable starting hand"
013060          TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
013070        MOVE "Sometimes you gotta risk it all"
013080          TO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
013090        SET JUG-TIENE-PREMIO (WKS-IDX-GANADOR) TO TRUE
013100     END-IF.
013110 523-YOLO-AWARD-E. EXIT.
013120
013130 528-BUSCA-PRIMER-SUCKOUT SECTION.
013140     IF JUG-SUCKOUT-COUNT (WKS-I-JUGADOR) > ZERO
013150        AND NOT JUG-TIENE-PREMIO (WKS-I-JUGADOR)
013160        MOVE WKS-I-JUGADOR TO WKS-IDX-GANADOR
013170     END-IF.
013180 528-BUSCA-PRIMER-SUCKOUT-E. EXIT.
013190
013200*--------> HOLLYWOOD ACTOR: MAYOR BETS/MAX(SHOWDOWNS,1)
013210 524-HOLLYWOOD-ACTOR SECTION.
013220     MOVE ZERO TO WKS-IDX-GANADOR WKS-MEJOR-RATIO-MIL
013230     PERFORM 529-COMPARA-RATIO-BLUFF
013240        VARYING WKS-I-JUGADOR FROM 1 BY 1
013250        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS
013260     IF WKS-IDX-GANADOR > ZERO
013270        ADD 1 TO WKS-PREMIOS-OCCURS
013280        MOVE "HOLLYWOOD ACTOR"
013290          TO PREM-AWARD-NAME (WKS-PREMIOS-OCCURS)
013300        MOVE JUG-NOMBRE (WKS-IDX-GANADOR)
013310          TO PREM-WINNER-NAME (WKS-PREMIOS-OCCURS)
013320        MOVE "Most bluffs attempted (successful or failed)"
013330          TO PREM-DESCRIPTION (WKS-PREMIOS-OCCURS)
013340        MOVE "Master of deception and theatrics"
013350          TO PREM-STAT-LINE (WKS-PREMIOS-OCCURS)
013360        SET JUG-TIENE-PREMIO (WKS-IDX-GANADOR) TO TRUE
013370     END-IF.
013380 524-HOLLYWOOD-ACTOR-E. EXIT.
013390
013400 529-COMPARA-RATIO-BLUFF SECTION.
013410     MOVE 1 TO WKS-PUNTAJE-GANADOR
013420     IF JUG-SHOWDOWNS (WKS-I-JUGADOR) > 1
013430        MOVE JUG-SHOWDOWNS (WKS-I-JUGADOR) TO WKS-PUNTAJE-GANADOR
013440     END-IF
013450     IF JUG-BETS (WKS-I-JUGADOR) > 2
013460        AND NOT JUG-TIENE-PREMIO (WKS-I-JUGADOR)
013470        COMPUTE WKS-RATIO-MIL ROUNDED =
013480           (JUG-BETS (WKS-I-JUGADOR) * 10000) /
013490           WKS-PUNTAJE-GANADOR
013500        IF WKS-RATIO-MIL > WKS-MEJOR-RATIO-MIL
013510           MOVE WKS-RATIO-MIL TO WKS-MEJOR-RATIO-MIL
013520           MOVE WKS-I-JUGADOR TO WKS-IDX-GANADOR
013530        END-IF
013540     END-IF.
013550 529-COMPARA-RATIO-BLUFF-E. EXIT.
013560
013570*--------> CLUB PREPARACION H: REACOMODA LOS BAD BEATS EN ORDEN
013580*          DE JUGADOR (TABLA WKS-TABLA-JUGADORES), CONSERVANDO
013590*          EL ORDEN CRONOLOGICO DENTRO DE CADA JUGADOR
013600 530-EXTRAE-CLUB-PREPARACION-H SECTION.
013610     MOVE ZERO TO WKS-ORDEN-BEATS-OCCURS
013620     PERFORM 531-RECOLECTA-BEATS-DE-JUGADOR
013630        VARYING WKS-I-JUGADOR FROM 1 BY 1
013640        UNTIL WKS-I-JUGADOR > WKS-JUGADORES-OCCURS.
013650 530-EXTRAE-CLUB-PREPARACION-H-E. EXIT.
013660
013670 531-RECOLECTA-BEATS-DE-JUGADOR SECTION.
013680     PERFORM 532-AGREGA-SI-COINCIDE
013690        VARYING WKS-I-BEAT FROM 1 BY 1
013700        UNTIL WKS-I-BEAT > WKS-BAD-BEATS-OCCURS.
013710 531-RECOLECTA-BEATS-DE-JUGADOR-E. EXIT.
013720
013730 532-AGREGA-SI-COINCIDE SECTION.
013740     IF BEAT-VICTIM-NAME (WKS-I-BEAT) = JUG-NOMBRE (WKS-I-JUGADOR)
013750        ADD 1 TO WKS-ORDEN-BEATS-OCCURS
013760        MOVE WKS-I-BEAT
013770          TO WKS-ORDEN-BEAT-IDX (WKS-ORDEN-BEATS-OCCURS)
013780     END-IF.
013790 532-AGREGA-SI-COINCIDE-E. EXIT.
013800
013810******************************************************************
013820*            ESCRITURA DEL REPORTE AWARDS-OUT                    *
013830******************************************************************
013840 600-ESCRIBE-AWARDS-OUT SECTION.
013850     STRING "TOURNAMENT DATE: " ENC-FECHA-TORNEO
013860            DELIMITED BY SIZE INTO REG-AWARDS-OUT
013870     WRITE REG-AWARDS-OUT
013880     STRING "TOURNAMENT ID:   " ENC-ID-TORNEO
013890            DELIMITED BY SIZE INTO REG-AWARDS-OUT
013900     WRITE REG-AWARDS-OUT
013910     MOVE ENC-TOTAL-JUGADORES TO WKS-TEXTO-NUMERO
013920     STRING "TOTAL PLAYERS:   " WKS-TEXTO-NUMERO
013930            DELIMITED BY SIZE INTO REG-AWARDS-OUT
013940     WRITE REG-AWARDS-OUT
013950     PERFORM 605-ESCRIBE-UN-PREMIO
013960        VARYING WKS-I-PREMIO FROM 1 BY 1
013970        UNTIL WKS-I-PREMIO > WKS-PREMIOS-OCCURS
013980     MOVE "PREPARATION H CLUB" TO REG-AWARDS-OUT
013990     WRITE REG-AWARDS-OUT
014000     IF WKS-ORDEN-BEATS-OCCURS = ZERO
014010        MOVE "(NONE)" TO REG-AWARDS-OUT
014020        WRITE REG-AWARDS-OUT
014030     ELSE
014040        PERFORM 610-ESCRIBE-UN-BAD-BEAT
014050           VARYING WKS-I-BEAT FROM 1 BY 1
014060           UNTIL WKS-I-BEAT > WKS-ORDEN-BEATS-OCCURS
014070     END-IF.
014080 600-ESCRIBE-AWARDS-OUT-E. EXIT.
014090
014100 605-ESCRIBE-UN-PREMIO SECTION.
014110     STRING PREM-AWARD-NAME (WKS-I-PREMIO)
014120            " - " PREM-WINNER-NAME (WKS-I-PREMIO)
014130            DELIMITED BY SIZE INTO REG-AWARDS-OUT
014140     WRITE REG-AWARDS-OUT
014150     STRING "  " PREM-DESCRIPTION (WKS-I-PREMIO)
014160            DELIMITED BY SIZE INTO REG-AWARDS-OUT
014170     WRITE REG-AWARDS-OUT
014180     STRING "  " PREM-STAT-LINE (WKS-I-PREMIO)
014190            DELIMITED BY SIZE INTO REG-AWARDS-OUT
014200     WRITE REG-AWARDS-OUT.
014210 605-ESCRIBE-UN-PREMIO-E. EXIT.
014220
014230 610-ESCRIBE-UN-BAD-BEAT SECTION.
014240     MOVE WKS-ORDEN-BEAT-IDX (WKS-I-BEAT) TO WKS-IDX-BEAT-REAL
014250     STRING BEAT-VICTIM-NAME (WKS-IDX-BEAT-REAL) " | "
014260            BEAT-VICTIM-HAND (WKS-IDX-BEAT-REAL) " | "
014270            BEAT-WINNER-NAME (WKS-IDX-BEAT-REAL) " | "
014280            BEAT-WINNER-HAND (WKS-IDX-BEAT-REAL)
014290            DELIMITED BY SIZE INTO REG-AWARDS-OUT
014300     WRITE REG-AWARDS-OUT
014310     STRING "  " BEAT-DESCRIPTION (WKS-IDX-BEAT-REAL)
014320            DELIMITED BY SIZE INTO REG-AWARDS-OUT
014330     WRITE REG-AWARDS-OUT.
014340 610-ESCRIBE-UN-BAD-BEAT-E. EXIT.
014350
014360******************************************************************
014370*                      CIERRE DE ARCHIVOS                        *
014380******************************************************************
014390 900-CIERRA-ARCHIVOS SECTION.
014400     CLOSE HAND-HISTORY
014410     CLOSE AWARDS-OUT.
014420 900-CIERRA-ARCHIVOS-E. EXIT.
