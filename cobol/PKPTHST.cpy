000010******************************************************************
000020*                                                                *
000030*   P K P T H S T   -   C A M B I O S   A L   C O P Y            *
000040*                                                                *
000050* FECHA       PROGR.   TICKET     DESCRIPCION                   *
000060* ---------   ------   --------   --------------------------    *
000070* 17/04/2021   EEDR    PKR-1003   COPY ORIGINAL: BITACORA DE     *
000080*                                 MOVIMIENTOS DE PUNTOS DE       *
000090*                                 TEMPORADA (POINTS-HISTORY).    *
000100* 09/11/2022   PEDR    PKR-1063   SE AMPLIA ACCION-TIPO A 20     *
000110*                                 POSICIONES (CABIA "MANUAL_     *
000120*                                 EDIT" JUSTO, SE DEJA HOLGURA). *
000130******************************************************************
000140*   APLICACION  : CLUB DE POKER                                  *
000150*   COPY        : PKPTHST                                        *
000160*   DESCRIPCION : LAYOUT DE LA BITACORA DE MOVIMIENTOS DE PUNTOS. *
000170*               : UN REGISTRO POR MOVIMIENTO, SOLO AGREGAR.     *
000180*   USADO POR   : PK2PTSU (ESCRITURA UNICAMENTE)                *
000190******************************************************************
000200 01  REG-POINTS-HISTORY.
000210     02  HIST-NOMBRE-JUGADOR   PIC X(20).
000220     02  HIST-FECHA-TORNEO     PIC X(20).
000230     02  HIST-CAMBIO-PUNTOS    PIC S9(08)V99.
000240     02  HIST-TIPO-ACCION      PIC X(20).
000250     02  HIST-MARCA-TIEMPO     PIC X(19).
000260     02  FILLER                PIC X(11).
000270
000280*--------> REDEFINE PARA DESPLIEGUE DE DEPURACION DEL CAMBIO DE
000290*          PUNTOS COMO TEXTO, AL ESTILO DE LAS REDEFINES DE
000300*          MONTO DE PK1AWDS
000310 01  REG-POINTS-HISTORY-R REDEFINES REG-POINTS-HISTORY.
000320     02  HISTR-NOMBRE-JUGADOR  PIC X(20).
000330     02  HISTR-FECHA-TORNEO    PIC X(20).
000340     02  HISTR-CAMBIO-TEXTO    PIC X(10).
000350     02  HISTR-TIPO-ACCION     PIC X(20).
000360     02  HISTR-MARCA-TIEMPO    PIC X(19).
000370     02  FILLER                PIC X(11).
