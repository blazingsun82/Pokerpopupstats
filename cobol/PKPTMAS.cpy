000010******************************************************************
000020*                                                                *
000030*   P K P T M A S   -   C A M B I O S   A L   C O P Y            *
000040*                                                                *
000050* FECHA       PROGR.   TICKET     DESCRIPCION                   *
000060* ---------   ------   --------   --------------------------    *
000070* 17/04/2021   EEDR    PKR-1002   COPY ORIGINAL: MAESTRO DE      *
000080*                                 PUNTOS DE TEMPORADA POR        *
000090*                                 JUGADOR (PLAYER-POINTS).       *
000100* 30/06/2021   EEDR    PKR-1018   SE AGREGA EL CAMPO AVATAR      *
000110*                                 (TOKEN DE DESPLIEGUE WEB).     *
000120* 14/03/2023   PEDR    PKR-1071   SE AMPLIA LLAVE A 20 POSIC.    *
000130*                                 PARA NOMBRES LARGOS DE SITIOS  *
000140*                                 DE POKER EN LINEA.             *
000150******************************************************************
000160*   APLICACION  : CLUB DE POKER                                  *
000170*   COPY        : PKPTMAS                                        *
000180*   DESCRIPCION : LAYOUT DEL MAESTRO DE PUNTOS DE TEMPORADA.      *
000190*               : UN REGISTRO POR JUGADOR, LLAVE = NOMBRE.       *
000200*   USADO POR   : PK2PTSU (ACTUALIZACION), PK3LDRB (REPORTE)     *
000210******************************************************************
000220 01  REG-PLAYER-MASTER.
000230     02  PMAS-NOMBRE-JUGADOR   PIC X(20).
000240     02  PMAS-PUNTOS-TOTALES   PIC S9(08)V99.
000250     02  PMAS-AVATAR           PIC X(10).
000260     02  PMAS-TORNEOS-JUGADOS  PIC 9(04).
000270     02  PMAS-VICTORIAS        PIC 9(04).
000280     02  PMAS-KNOCKOUTS        PIC 9(04).
000290     02  PMAS-ULTIMA-ACTUALIZ  PIC X(19).
000300     02  FILLER                PIC X(09).
000310
000320*--------> REDEFINE DE FECHA/HORA DE ULTIMA ACTUALIZACION, AL
000330*          ESTILO DE LAS REDEFINES DE FECHA DE PK1AWDS
000340 01  REG-PLAYER-MASTER-R REDEFINES REG-PLAYER-MASTER.
000350     02  PMASR-NOMBRE-JUGADOR  PIC X(20).
000360     02  PMASR-PUNTOS-TOTALES  PIC S9(08)V99.
000370     02  PMASR-AVATAR          PIC X(10).
000380     02  PMASR-TORNEOS-JUGADOS PIC 9(04).
000390     02  PMASR-VICTORIAS       PIC 9(04).
000400     02  PMASR-KNOCKOUTS       PIC 9(04).
000410     02  PMASR-ULT-FECHA       PIC X(10).
000420     02  PMASR-ULT-SEPARADOR   PIC X(01).
000430     02  PMASR-ULT-HORA        PIC X(08).
000440     02  FILLER                PIC X(09).
