000010******************************************************************
000020*                                                                *
000030*   P K 2 P T S U   -   C A M B I O S   A L   P R O G R A M A    *
000040*                                                                *
000050* FECHA       PROGR.   TICKET     DESCRIPCION                   *
000060* ---------   ------   --------   --------------------------    *
000070* 19/12/1992   PEDR    TLC-2288   PROGRAMA ORIGINAL: MANTENI-     *
000080*                                 MIENTO DE CONTEO DE DIAS DE    *
000090*                                 MORA DE TARJETA DE CREDITO /    *
000100*                                 INSTITUCIONAL, CORRIDA BATCH.   *
000110* 03/02/1994   MAG     TLC-2301   SE AGREGA VALIDACION DE         *
000120*                                 CICLOS DUPLICADOS EN EL MAESTRO *
000130* 06/01/1999   PEDR    TLC-2355   AJUSTE Y2K: EL ANIO DE CORTE    *
000140*                                 PASA A CUATRO DIGITOS.          *
000150* 17/04/2021   EEDR    PKR-1002   REUTILIZACION TOTAL: EL CLUB    *
000160*                                 SOCIAL AHORA ES CLUB DE POKER.  *
000170*                                 SE REEMPLAZA EL MAESTRO DE      *
000180*                                 MORA POR EL MAESTRO DE PUNTOS   *
000190*                                 DE TEMPORADA (MODULO U5).       *
000200* 30/04/2021   EEDR    PKR-1009   SE AGREGA LA CARGA DEL ARCHIVO  *
000210*                                 POINTS-IN Y EL RESUMEN DE       *
000220*                                 ACTUALIZACIONES/ERRORES.        *
000230* 22/07/2022   PEDR    PKR-1044   SE AGREGA LA EDICION MANUAL POR *
000240*                                 DELTA Y LA EDICION DE TOTAL     *
000250*                                 FIJO CON RAZON.                 *
000260* 05/01/2023   EEDR    PKR-1069   SE AGREGA EL REINICIO DE        *
000270*                                 TEMPORADA (SEASON RESET).       *
000280* 03/10/2023   PEDR    PKR-2031   CORRIGE NOMBRE CON ESPACIO A LA *
000290*                                 IZQUIERDA EN EL ARCHIVO DE       *
000300*                                 PUNTOS: DUPLICABA EL REGISTRO    *
000310*                                 MAESTRO DEL MISMO JUGADOR.       *
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.                     PK2PTSU.
000350 AUTHOR.                         P. ERICK RAMIREZ DIVAS.
000360 INSTALLATION.                   CLUB DE POKER - PROCESO BATCH.
000370 DATE-WRITTEN.                   19/12/1992.
000380 DATE-COMPILED.
000390 SECURITY.                       USO INTERNO DEL CLUB, NO        DS1
000400                                  DISTRIBUIR FUERA DE OPERACIONES.
000410******************************************************************
000420*   APLICACION  : CLUB DE POKER                                  *
000430*   PROGRAMA    : PK2PTSU                                        *
000440*   TIPO        : BATCH                                          *
000450*   DESCRIPCION : MANTIENE EL MAESTRO DE PUNTOS DE TEMPORADA.     *
000460*               : SEGUN EL CODIGO DE OPERACION RECIBIDO POR       *
000470*               : SYSIN, CARGA EL ARCHIVO DE PUNTOS (POINTS-IN),  *
000480*               : APLICA UNA EDICION MANUAL POR DELTA, APLICA UNA *
000490*               : EDICION DE TOTAL FIJO CON RAZON, O REINICIA LA  *
000500*               : TEMPORADA COMPLETA. TODO MOVIMIENTO QUEDA       *
000510*               : AUDITADO EN POINTS-HIST.                        *
000520*   ARCHIVOS    : POINTS-IN=ENTRADA, PLAYER-MASTER=E/S,           *
000530*               : POINTS-HIST=SALIDA (SOLO AGREGAR)               *
000540*   PROGRAMA(S) : CALL 'PKF1R00' (RUTINA DE DIAGNOSTICO DE        *
000550*               : FILE STATUS DEL SHOP)                          *
000560*   TARJETAS    : SYSIN COL 01    CODIGO DE OPERACION             *
000570*               :        1 = CARGA ARCHIVO POINTS-IN              *
000580*               :        2 = EDICION MANUAL (DELTA)               *
000590*               :        3 = EDICION DE TOTAL FIJO (RAZON)        *
000600*               :        4 = REINICIO DE TEMPORADA                *
000610*               :      COL 02-21  NOMBRE DE JUGADOR (2,3)         *
000620*               :      COL 22-31  DELTA DE PUNTOS (2)              *
000630*               :      COL 32-34  DELTA DE WINS (2)                *
000640*               :      COL 35-37  DELTA DE KOS (2)                 *
000650*               :      COL 22-31  NUEVO TOTAL DE PUNTOS (3)        *
000660*               :      COL 32-51  RAZON DEL AJUSTE (3)             *
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS LETRAS-MAYUSCULAS IS "A" THRU "Z"
000730     CLASS DIGITOS-NUMERICOS IS "0" THRU "9".
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT POINTS-IN     ASSIGN TO POINTSIN
000770                           ORGANIZATION IS LINE SEQUENTIAL
000780                           FILE STATUS IS FS-POINTSIN.
000790
000800     SELECT PLAYER-MASTER ASSIGN TO PLAYRMAS
000810            ORGANIZATION  IS INDEXED
000820            ACCESS        IS DYNAMIC
000830            RECORD KEY    IS PMAS-NOMBRE-JUGADOR
000840            FILE STATUS   IS FS-PLAYRMAS
000850                             FSE-PLAYRMAS.
000860
000870     SELECT POINTS-HIST   ASSIGN TO POINTHST
000880            ORGANIZATION  IS SEQUENTIAL
000890            FILE STATUS   IS FS-POINTHST.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930******************************************************************
000940*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000950******************************************************************
000960*   LINEAS DE PUNTOS A CARGAR, FORMATO LIBRE "NOMBRE: PUNTOS,...".
000970 FD  POINTS-IN.
000980 01  REG-POINTS-IN              PIC X(80).
000990*   MAESTRO DE PUNTOS DE TEMPORADA POR JUGADOR, LLAVE = NOMBRE.
001000 FD  PLAYER-MASTER.
001010     COPY PKPTMAS.
001020*   BITACORA DE MOVIMIENTOS DE PUNTOS, SOLO AGREGAR.
001030 FD  POINTS-HIST.
001040     COPY PKPTHST.
001050
001060 WORKING-STORAGE SECTION.
001070******************************************************************
001080*           DATOS DEL PROGRAMA Y FECHA/HORA DE CORRIDA           *
001090******************************************************************
001100 01  WKS-PROGRAMA-INFO.
001110     02  WKS-NOMBRE-PROGRAMA   PIC X(08) VALUE "PK2PTSU".
001120     02  FILLER                PIC X(10) VALUE SPACES.
001130
001140 01  WKS-FECHA-SISTEMA         PIC 9(08) VALUE ZEROES.
001150 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001160     02  WKS-FEC-ANIO          PIC 9(04).
001170     02  WKS-FEC-MES           PIC 9(02).
001180     02  WKS-FEC-DIA           PIC 9(02).
001190
001200 01  WKS-HORA-SISTEMA          PIC 9(08) VALUE ZEROES.
001210 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
001220     02  WKS-HOR-HH            PIC 9(02).
001230     02  WKS-HOR-MM            PIC 9(02).
001240     02  WKS-HOR-SS            PIC 9(02).
001250     02  FILLER                PIC 9(02).
001260
001270 01  WKS-FECHA-CORRIDA-TXT     PIC X(10) VALUE SPACES.
001280 01  WKS-TIMESTAMP-ACTUAL      PIC X(19) VALUE SPACES.
001290
001300******************************************************************
001310*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001320******************************************************************
001330 01  WKS-FS-STATUS.
001340     02  WKS-STATUS.
001350         04  FS-POINTSIN       PIC 9(02) VALUE ZEROES.
001360         04  FS-PLAYRMAS       PIC 9(02) VALUE ZEROES.
001370         04  FSE-PLAYRMAS.
001380             08  FSE-RETURN    PIC S9(4) COMP-5 VALUE 0.
001390             08  FSE-FUNCTION  PIC S9(4) COMP-5 VALUE 0.
001400             08  FSE-FEEDBACK  PIC S9(4) COMP-5 VALUE 0.
001410         04  FS-POINTHST       PIC 9(02) VALUE ZEROES.
001420*          VARIABLES RUTINA DE FSE
001430         04  PROGRAMA          PIC X(08) VALUE SPACES.
001440         04  ARCHIVO           PIC X(08) VALUE SPACES.
001450         04  ACCION            PIC X(10) VALUE SPACES.
001460         04  LLAVE             PIC X(32) VALUE SPACES.
001470         04  FILLER            PIC X(04) VALUE SPACES.
001480
001490******************************************************************
001500*                 TARJETA DE CONTROL RECIBIDA POR SYSIN          *
001510******************************************************************
001520 01  WKS-TARJETA-CONTROL.
001530     02  WKS-COD-OPERACION     PIC X(01) VALUE SPACE.
001540         88  OPERACION-CARGA            VALUE "1".
001550         88  OPERACION-EDITA-MANUAL     VALUE "2".
001560         88  OPERACION-EDITA-TOTAL      VALUE "3".
001570         88  OPERACION-REINICIO         VALUE "4".
001580     02  WKS-PARM-NOMBRE       PIC X(20) VALUE SPACES.
001590     02  WKS-PARM-DELTA-PUNTOS PIC S9(07)V99 VALUE ZERO.
001600     02  WKS-PARM-DELTA-WINS   PIC S9(03) VALUE ZERO.
001610     02  WKS-PARM-DELTA-KOS    PIC S9(03) VALUE ZERO.
001620     02  WKS-PARM-NUEVO-TOTAL  PIC S9(08)V99 VALUE ZERO.
001630     02  WKS-PARM-RAZON        PIC X(20) VALUE SPACES.
001640     02  FILLER                PIC X(08) VALUE SPACES.
001650
001660******************************************************************
001670*            CAMPOS DE TRABAJO PARA EL PARSEO DE POINTS-IN        *
001680******************************************************************
001690 01  WKS-CAMPOS-DE-TRABAJO.
001700     02  WKS-LINEA-ENTRADA     PIC X(80) VALUE SPACES.
001710     02  WKS-FIN-POINTSIN      PIC 9(01) COMP VALUE ZERO.
001720         88  FIN-DE-POINTSIN            VALUE 1.
001730     02  WKS-LINEA-VALIDA-SW   PIC X(01) VALUE "S".
001740         88  LINEA-VALIDA                VALUE "S".
001750         88  LINEA-INVALIDA              VALUE "N".
001760     02  WKS-JUGADOR-EXISTE-SW PIC X(01) VALUE "N".
001770         88  JUGADOR-EXISTE              VALUE "S".
001780         88  JUGADOR-NUEVO               VALUE "N".
001790     02  WKS-TEXTO-ERROR       PIC X(30) VALUE SPACES.
001800     02  FILLER                PIC X(10) VALUE SPACES.
001810
001820 01  WKS-DESCARTES-UNSTRING.
001830     02  WKS-NOMBRE-PARSEADO   PIC X(20) VALUE SPACES.
001840     02  WKS-NOMBRE-COMPACTO   PIC X(20) VALUE SPACES.
001850     02  WKS-RESTO-LINEA       PIC X(60) VALUE SPACES.
001860     02  WKS-RESTO-COMPACTO    PIC X(60) VALUE SPACES.
001870     02  WKS-CAMPO-PUNTOS      PIC X(12) VALUE SPACES.
001880     02  WKS-CAMPO-WINS        PIC X(06) VALUE SPACES.
001890     02  WKS-CAMPO-KOS         PIC X(06) VALUE SPACES.
001900     02  WKS-PARTE-ENTERA      PIC X(12) VALUE SPACES.
001910     02  WKS-PARTE-DECIMAL     PIC X(06) VALUE SPACES.
001920     02  WKS-DECIMAL-TXT       PIC X(02) VALUE "00".
001930     02  FILLER                PIC X(10) VALUE SPACES.
001940
001950 01  WKS-VALORES-NUMERICOS.
001960     02  WKS-PUNTOS-LINEA      PIC S9(07)V99 VALUE ZERO.
001970     02  WKS-ENTERO-NUM        PIC S9(07)     VALUE ZERO.
001980     02  WKS-DECIMAL-NUM       PIC 9(02)      VALUE ZERO.
001990     02  WKS-WINS-LINEA        PIC 9(03)      VALUE ZERO.
002000     02  WKS-KOS-LINEA         PIC 9(03)      VALUE ZERO.
002010     02  WKS-TOTAL-ANTERIOR    PIC S9(08)V99 VALUE ZERO.
002020     02  WKS-CAMBIO-PUNTOS     PIC S9(08)V99 VALUE ZERO.
002030     02  FILLER                PIC X(06) VALUE SPACES.
002040
002050******************************************************************
002060*         CONTADORES, SUBINDICES Y VARIABLES AUXILIARES          *
002070******************************************************************
002080 01  WKS-CONTADORES.
002090     02  WKS-NUM-LINEA         PIC 9(06) COMP VALUE ZERO.
002100     02  WKS-ACTUALIZADOS      PIC 9(06) COMP VALUE ZERO.
002110     02  WKS-ERRORES-OCCURS    PIC 9(02) COMP VALUE ZERO.
002120     02  WKS-I-CARACTER        PIC 9(02) COMP VALUE ZERO.
002130     02  WKS-POS-COMPACTO      PIC 9(02) COMP VALUE ZERO.
002140     02  WKS-POS-NOMBRE        PIC 9(02) COMP VALUE ZERO.
002150     02  WKS-I-NOM-INICIO      PIC 9(02) COMP VALUE ZERO.
002160     02  WKS-T-CARACTER        PIC 9(02) COMP VALUE ZERO.
002170     02  WKS-LEN-PUNTOS        PIC 9(02) COMP VALUE ZERO.
002180     02  WKS-LEN-WINS          PIC 9(02) COMP VALUE ZERO.
002190     02  WKS-LEN-KOS           PIC 9(02) COMP VALUE ZERO.
002200     02  WKS-LEN-ENTERO        PIC 9(02) COMP VALUE ZERO.
002210     02  WKS-LEN-DECIMAL       PIC 9(02) COMP VALUE ZERO.
002220     02  FILLER                PIC X(06) VALUE SPACES.
002230
002240 01  WKS-CAMPOS-EDITADOS.
002250     02  WKS-NUM-LINEA-ED      PIC ZZZZZ9.
002260     02  WKS-ACTUALIZADOS-ED   PIC ZZZZZ9.
002270     02  FILLER                PIC X(08) VALUE SPACES.
002280
002290******************************************************************
002300*         TABLA DE LOS PRIMEROS TRES MENSAJES DE ERROR           *
002310******************************************************************
002320 01  WKS-TABLA-ERRORES.
002330     02  WKS-ERROR-ITEM OCCURS 3 TIMES
002340                         INDEXED BY IDX-ERROR.
002350         03  ERR-MENSAJE       PIC X(60) VALUE SPACES.
002360     02  FILLER                PIC X(04) VALUE SPACES.
002370
002380 PROCEDURE DIVISION.
002390******************************************************************
002400*                   PARRAFO PRINCIPAL DEL PROGRAMA               *
002410******************************************************************
002420 100-MAIN SECTION.
002430     PERFORM 110-ABRE-ARCHIVOS
002440        THRU 110-ABRE-ARCHIVOS-E
002450     EVALUATE TRUE
002460        WHEN OPERACION-CARGA
002470             PERFORM 200-PROCESA-ARCHIVO-PUNTOS
002480                THRU 200-PROCESA-ARCHIVO-PUNTOS-E
002490        WHEN OPERACION-EDITA-MANUAL
002500             PERFORM 300-EDITA-MANUAL
002510                THRU 300-EDITA-MANUAL-E
002520        WHEN OPERACION-EDITA-TOTAL
002530             PERFORM 400-EDITA-TOTAL
002540                THRU 400-EDITA-TOTAL-E
002550        WHEN OPERACION-REINICIO
002560             PERFORM 500-REINICIA-TEMPORADA
002570                THRU 500-REINICIA-TEMPORADA-E
002580        WHEN OTHER
002590             DISPLAY ">>> CODIGO DE OPERACION INVALIDO: "
002600                     WKS-COD-OPERACION UPON CONSOLE
002610     END-EVALUATE
002620     PERFORM 900-CIERRA-ARCHIVOS
002630        THRU 900-CIERRA-ARCHIVOS-E
002640     STOP RUN.
002650 100-MAIN-E. EXIT.
002660
002670******************************************************************
002680*              APERTURA DE ARCHIVOS Y TARJETA DE CONTROL         *
002690******************************************************************
002700 110-ABRE-ARCHIVOS SECTION.
002710     MOVE "PK2PTSU" TO PROGRAMA
002720     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
002730     ACCEPT WKS-HORA-SISTEMA  FROM TIME
002740     PERFORM 120-CONSTRUYE-FECHA-HORA
002750        THRU 120-CONSTRUYE-FECHA-HORA-E
002760     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
002770     OPEN I-O PLAYER-MASTER
002780     OPEN EXTEND POINTS-HIST
002790     IF FS-PLAYRMAS NOT EQUAL 0 AND 97
002800        MOVE "OPEN"      TO ACCION
002810        MOVE SPACES      TO LLAVE
002820        MOVE "PLAYRMAS"  TO ARCHIVO
002830        CALL "PKF1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002840                              FS-PLAYRMAS, FSE-PLAYRMAS
002850        DISPLAY ">>> ALGO SALIO MAL AL ABRIR PLAYER-MASTER <<<"
002860                UPON CONSOLE
002870        MOVE 91 TO RETURN-CODE
002880        STOP RUN
002890     END-IF
002900     IF FS-POINTHST NOT EQUAL 0
002910        DISPLAY ">>> ALGO SALIO MAL AL ABRIR POINTS-HIST <<<"
002920                UPON CONSOLE
002930        MOVE 91 TO RETURN-CODE
002940        STOP RUN
002950     END-IF
002960     IF OPERACION-CARGA
002970        OPEN INPUT POINTS-IN
002980        IF FS-POINTSIN NOT EQUAL 0
002990           DISPLAY ">>> ALGO SALIO MAL AL ABRIR POINTS-IN <<<"
003000                   UPON CONSOLE
003010           MOVE 91 TO RETURN-CODE
003020           STOP RUN
003030        END-IF
003040     END-IF.
003050 110-ABRE-ARCHIVOS-E. EXIT.
003060
003070*--------> ARMA WKS-FECHA-CORRIDA-TXT (AAAA-MM-DD) Y
003080*          WKS-TIMESTAMP-ACTUAL (AAAA-MM-DD HH:MM:SS)
003090 120-CONSTRUYE-FECHA-HORA SECTION.
003100     MOVE SPACES TO WKS-FECHA-CORRIDA-TXT
003110     STRING WKS-FEC-ANIO "-" WKS-FEC-MES "-" WKS-FEC-DIA
003120            DELIMITED BY SIZE INTO WKS-FECHA-CORRIDA-TXT
003130     MOVE SPACES TO WKS-TIMESTAMP-ACTUAL
003140     STRING WKS-FEC-ANIO "-" WKS-FEC-MES "-" WKS-FEC-DIA " "
003150            WKS-HOR-HH ":" WKS-HOR-MM ":" WKS-HOR-SS
003160            DELIMITED BY SIZE INTO WKS-TIMESTAMP-ACTUAL.
003170 120-CONSTRUYE-FECHA-HORA-E. EXIT.
003180
003190******************************************************************
003200*     U5 - CARGA DEL ARCHIVO POINTS-IN (TRANSACCION "1")         *
003210******************************************************************
003220 200-PROCESA-ARCHIVO-PUNTOS SECTION.
003230     PERFORM 210-LEE-UNA-LINEA-PUNTOS
003240        THRU 210-LEE-UNA-LINEA-PUNTOS-E
003250        UNTIL FIN-DE-POINTSIN
003260     PERFORM 230-ESCRIBE-RESUMEN-CARGA
003270        THRU 230-ESCRIBE-RESUMEN-CARGA-E.
003280 200-PROCESA-ARCHIVO-PUNTOS-E. EXIT.
003290
003300 210-LEE-UNA-LINEA-PUNTOS SECTION.
003310     MOVE SPACES TO WKS-LINEA-ENTRADA
003320     READ POINTS-IN INTO WKS-LINEA-ENTRADA
003330        AT END
003340           SET FIN-DE-POINTSIN TO TRUE
003350           GO TO 210-LEE-UNA-LINEA-PUNTOS-E
003360     END-READ
003370     ADD 1 TO WKS-NUM-LINEA
003380     IF WKS-LINEA-ENTRADA = SPACES
003390        GO TO 210-LEE-UNA-LINEA-PUNTOS-E
003400     END-IF
003410     PERFORM 211-VALIDA-LINEA-PUNTOS
003420        THRU 211-VALIDA-LINEA-PUNTOS-E
003430     IF LINEA-VALIDA
003440        PERFORM 220-ACTUALIZA-JUGADOR
003450           THRU 220-ACTUALIZA-JUGADOR-E
003460     END-IF.
003470 210-LEE-UNA-LINEA-PUNTOS-E. EXIT.
003480
003490*--------> PARSEA "NOMBRE: PUNTOS, WINS, KOS" (U5 RULES)
003500 211-VALIDA-LINEA-PUNTOS SECTION.
003510     SET LINEA-VALIDA TO TRUE
003520     MOVE ZERO TO WKS-T-CARACTER
003530     INSPECT WKS-LINEA-ENTRADA TALLYING WKS-T-CARACTER
003540             FOR ALL ":"
003550     IF WKS-T-CARACTER = ZERO
003560        MOVE "Missing colon separator" TO WKS-TEXTO-ERROR
003570        PERFORM 212-REGISTRA-ERROR THRU 212-REGISTRA-ERROR-E
003580        SET LINEA-INVALIDA TO TRUE
003590        GO TO 211-VALIDA-LINEA-PUNTOS-E
003600     END-IF
003610     MOVE SPACES TO WKS-NOMBRE-PARSEADO WKS-RESTO-LINEA
003620     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY ":"
003630              INTO WKS-NOMBRE-PARSEADO WKS-RESTO-LINEA
003640     PERFORM 213-QUITA-ESPACIOS-NOMBRE
003650        THRU 213-QUITA-ESPACIOS-NOMBRE-E
003660     PERFORM 216-COMPACTA-SIN-ESPACIOS
003670        THRU 216-COMPACTA-SIN-ESPACIOS-E
003680     MOVE SPACES TO WKS-CAMPO-PUNTOS WKS-CAMPO-WINS WKS-CAMPO-KOS
003690     MOVE ZERO   TO WKS-LEN-PUNTOS WKS-LEN-WINS WKS-LEN-KOS
003700     UNSTRING WKS-RESTO-COMPACTO DELIMITED BY ","
003710              INTO WKS-CAMPO-PUNTOS COUNT IN WKS-LEN-PUNTOS
003720                   WKS-CAMPO-WINS   COUNT IN WKS-LEN-WINS
003730                   WKS-CAMPO-KOS    COUNT IN WKS-LEN-KOS
003740     PERFORM 214-CONVIERTE-PUNTOS THRU 214-CONVIERTE-PUNTOS-E
003750     IF LINEA-INVALIDA
003760        GO TO 211-VALIDA-LINEA-PUNTOS-E
003770     END-IF
003780     PERFORM 215-CONVIERTE-WINS-KOS THRU 215-CONVIERTE-WINS-KOS-E.
003790 211-VALIDA-LINEA-PUNTOS-E. EXIT.
003800
003810*--------> PKR-2031: RECORTA ESPACIOS A LA IZQUIERDA DEL NOMBRE
003820*          PARA QUE NO QUEDE DOBLE REGISTRO MAESTRO CUANDO EL
003830*          ARCHIVO DE PUNTOS TRAE UN ESPACIO ANTES DEL DOS PUNTOS
003840*          (" ALICE: 10, 1, 0" DEBE QUEDAR COMO "ALICE").
003850 213-QUITA-ESPACIOS-NOMBRE SECTION.
003860     MOVE SPACES TO WKS-NOMBRE-COMPACTO
003870     MOVE ZERO   TO WKS-POS-NOMBRE WKS-I-NOM-INICIO
003880     PERFORM 218-ENCUENTRA-INICIO-NOMBRE
003890        VARYING WKS-I-CARACTER FROM 1 BY 1
003900        UNTIL WKS-I-CARACTER > 20
003910           OR WKS-I-NOM-INICIO > ZERO
003920     IF WKS-I-NOM-INICIO > ZERO
003930        PERFORM 219-COPIA-CARACTER-NOMBRE
003940           VARYING WKS-I-CARACTER FROM WKS-I-NOM-INICIO BY 1
003950           UNTIL WKS-I-CARACTER > 20
003960        MOVE WKS-NOMBRE-COMPACTO TO WKS-NOMBRE-PARSEADO
003970     END-IF.
003980 213-QUITA-ESPACIOS-NOMBRE-E. EXIT.
003990
004000 218-ENCUENTRA-INICIO-NOMBRE SECTION.
004010     IF WKS-NOMBRE-PARSEADO (WKS-I-CARACTER:1) NOT = SPACE
004020        MOVE WKS-I-CARACTER TO WKS-I-NOM-INICIO
004030     END-IF.
004040 218-ENCUENTRA-INICIO-NOMBRE-E. EXIT.
004050
004060 219-COPIA-CARACTER-NOMBRE SECTION.
004070     ADD 1 TO WKS-POS-NOMBRE
004080     MOVE WKS-NOMBRE-PARSEADO (WKS-I-CARACTER:1)
004090       TO WKS-NOMBRE-COMPACTO (WKS-POS-NOMBRE:1).
004100 219-COPIA-CARACTER-NOMBRE-E. EXIT.
004110
004120 212-REGISTRA-ERROR SECTION.
004130     MOVE WKS-NUM-LINEA TO WKS-NUM-LINEA-ED
004140     IF WKS-ERRORES-OCCURS < 3
004150        ADD 1 TO WKS-ERRORES-OCCURS
004160        MOVE SPACES TO ERR-MENSAJE (WKS-ERRORES-OCCURS)
004170        STRING "Line " WKS-NUM-LINEA-ED ": " WKS-TEXTO-ERROR
004180               DELIMITED BY SIZE
004190               INTO ERR-MENSAJE (WKS-ERRORES-OCCURS)
004200     END-IF.
004210 212-REGISTRA-ERROR-E. EXIT.
004220
004230*--------> QUITA TODOS LOS ESPACIOS DE WKS-RESTO-LINEA, PARA QUE
004240*          EL UNSTRING POR COMA NO ARRASTRE ESPACIOS SOBRANTES
004250*          A LOS CAMPOS NUMERICOS (VER REGLAS U5)
004260 216-COMPACTA-SIN-ESPACIOS SECTION.
004270     MOVE SPACES TO WKS-RESTO-COMPACTO
004280     MOVE ZERO   TO WKS-POS-COMPACTO
004290     PERFORM 217-COPIA-UN-CARACTER
004300        VARYING WKS-I-CARACTER FROM 1 BY 1
004310        UNTIL WKS-I-CARACTER > 60.
004320 216-COMPACTA-SIN-ESPACIOS-E. EXIT.
004330
004340 217-COPIA-UN-CARACTER SECTION.
004350     IF WKS-RESTO-LINEA (WKS-I-CARACTER:1) NOT = SPACE
004360        ADD 1 TO WKS-POS-COMPACTO
004370        MOVE WKS-RESTO-LINEA (WKS-I-CARACTER:1)
004380          TO WKS-RESTO-COMPACTO (WKS-POS-COMPACTO:1)
004390     END-IF.
004400 217-COPIA-UN-CARACTER-E. EXIT.
004410
004420*--------> VALIDA Y CONVIERTE LOS PUNTOS (SIGNO + 2 DECIMALES),
004430*          SIN USAR FUNCIONES INTRINSECAS
004440 214-CONVIERTE-PUNTOS SECTION.
004450     IF WKS-LEN-PUNTOS = ZERO
004460        MOVE "Invalid format" TO WKS-TEXTO-ERROR
004470        PERFORM 212-REGISTRA-ERROR THRU 212-REGISTRA-ERROR-E
004480        SET LINEA-INVALIDA TO TRUE
004490        GO TO 214-CONVIERTE-PUNTOS-E
004500     END-IF
004510     MOVE SPACES TO WKS-PARTE-ENTERA WKS-PARTE-DECIMAL
004520     MOVE ZERO   TO WKS-LEN-ENTERO WKS-LEN-DECIMAL
004530     UNSTRING WKS-CAMPO-PUNTOS (1:WKS-LEN-PUNTOS)
004540              DELIMITED BY "."
004550              INTO WKS-PARTE-ENTERA  COUNT IN WKS-LEN-ENTERO
004560                   WKS-PARTE-DECIMAL COUNT IN WKS-LEN-DECIMAL
004570     IF WKS-LEN-ENTERO = ZERO
004580        OR WKS-PARTE-ENTERA (1:WKS-LEN-ENTERO) NOT NUMERIC
004590        MOVE "Invalid format" TO WKS-TEXTO-ERROR
004600        PERFORM 212-REGISTRA-ERROR THRU 212-REGISTRA-ERROR-E
004610        SET LINEA-INVALIDA TO TRUE
004620        GO TO 214-CONVIERTE-PUNTOS-E
004630     END-IF
004640     MOVE WKS-PARTE-ENTERA (1:WKS-LEN-ENTERO) TO WKS-ENTERO-NUM
004650     MOVE "00" TO WKS-DECIMAL-TXT
004660     IF WKS-LEN-ENTERO NOT = WKS-LEN-PUNTOS
004670        IF WKS-LEN-DECIMAL > 2
004680           OR WKS-PARTE-DECIMAL (1:WKS-LEN-DECIMAL) NOT NUMERIC
004690           MOVE "Invalid format" TO WKS-TEXTO-ERROR
004700           PERFORM 212-REGISTRA-ERROR THRU 212-REGISTRA-ERROR-E
004710           SET LINEA-INVALIDA TO TRUE
004720           GO TO 214-CONVIERTE-PUNTOS-E
004730        END-IF
004740        IF WKS-LEN-DECIMAL = 1
004750           MOVE WKS-PARTE-DECIMAL (1:1) TO WKS-DECIMAL-TXT (1:1)
004760           MOVE "0" TO WKS-DECIMAL-TXT (2:1)
004770        ELSE
004780           MOVE WKS-PARTE-DECIMAL (1:2) TO WKS-DECIMAL-TXT
004790        END-IF
004800     END-IF
004810     MOVE WKS-DECIMAL-TXT TO WKS-DECIMAL-NUM
004820     COMPUTE WKS-PUNTOS-LINEA = WKS-ENTERO-NUM
004830     IF WKS-PARTE-ENTERA (1:1) = "-"
004840        COMPUTE WKS-PUNTOS-LINEA =
004850                WKS-PUNTOS-LINEA - (WKS-DECIMAL-NUM / 100)
004860     ELSE
004870        COMPUTE WKS-PUNTOS-LINEA =
004880                WKS-PUNTOS-LINEA + (WKS-DECIMAL-NUM / 100)
004890     END-IF.
004900 214-CONVIERTE-PUNTOS-E. EXIT.
004910
004920*--------> VALIDA Y CONVIERTE WINS/KOS (ENTEROS SIN SIGNO,
004930*          VACIOS DEFAULT A CERO, POR REGLAS U5)
004940 215-CONVIERTE-WINS-KOS SECTION.
004950     IF WKS-LEN-WINS = ZERO
004960        MOVE ZERO TO WKS-WINS-LINEA
004970     ELSE
004980        IF WKS-CAMPO-WINS (1:WKS-LEN-WINS) NOT NUMERIC
004990           MOVE "Invalid format" TO WKS-TEXTO-ERROR
005000           PERFORM 212-REGISTRA-ERROR THRU 212-REGISTRA-ERROR-E
005010           SET LINEA-INVALIDA TO TRUE
005020           GO TO 215-CONVIERTE-WINS-KOS-E
005030        END-IF
005040        MOVE WKS-CAMPO-WINS (1:WKS-LEN-WINS) TO WKS-WINS-LINEA
005050     END-IF
005060     IF WKS-LEN-KOS = ZERO
005070        MOVE ZERO TO WKS-KOS-LINEA
005080     ELSE
005090        IF WKS-CAMPO-KOS (1:WKS-LEN-KOS) NOT NUMERIC
005100           MOVE "Invalid format" TO WKS-TEXTO-ERROR
005110           PERFORM 212-REGISTRA-ERROR THRU 212-REGISTRA-ERROR-E
005120           SET LINEA-INVALIDA TO TRUE
005130           GO TO 215-CONVIERTE-WINS-KOS-E
005140        END-IF
005150        MOVE WKS-CAMPO-KOS (1:WKS-LEN-KOS) TO WKS-KOS-LINEA
005160     END-IF.
005170 215-CONVIERTE-WINS-KOS-E. EXIT.
005180
005190*--------> BUSCA AL JUGADOR EN EL MAESTRO Y APLICA EL ALTA O EL
005200*          ACUMULADO SEGUN CORRESPONDA (U5, PASOS 1-4)
005210 220-ACTUALIZA-JUGADOR SECTION.
005220     MOVE WKS-NOMBRE-PARSEADO TO PMAS-NOMBRE-JUGADOR
005230     READ PLAYER-MASTER
005240        INVALID KEY
005250           SET JUGADOR-NUEVO TO TRUE
005260        NOT INVALID KEY
005270           SET JUGADOR-EXISTE TO TRUE
005280     END-READ
005290     IF JUGADOR-NUEVO
005300        MOVE WKS-NOMBRE-PARSEADO  TO PMAS-NOMBRE-JUGADOR
005310        MOVE WKS-PUNTOS-LINEA     TO PMAS-PUNTOS-TOTALES
005320        MOVE SPACES               TO PMAS-AVATAR
005330        MOVE 1                    TO PMAS-TORNEOS-JUGADOS
005340        MOVE WKS-WINS-LINEA       TO PMAS-VICTORIAS
005350        MOVE WKS-KOS-LINEA        TO PMAS-KNOCKOUTS
005360        MOVE WKS-TIMESTAMP-ACTUAL TO PMAS-ULTIMA-ACTUALIZ
005370        WRITE REG-PLAYER-MASTER
005380     ELSE
005390        COMPUTE PMAS-PUNTOS-TOTALES =
005400                PMAS-PUNTOS-TOTALES + WKS-PUNTOS-LINEA
005410        ADD WKS-WINS-LINEA TO PMAS-VICTORIAS
005420        ADD WKS-KOS-LINEA  TO PMAS-KNOCKOUTS
005430        ADD 1 TO PMAS-TORNEOS-JUGADOS
005440        MOVE WKS-TIMESTAMP-ACTUAL TO PMAS-ULTIMA-ACTUALIZ
005450        REWRITE REG-PLAYER-MASTER
005460     END-IF
005470     ADD 1 TO WKS-ACTUALIZADOS
005480     MOVE WKS-NOMBRE-PARSEADO   TO HIST-NOMBRE-JUGADOR
005490     MOVE WKS-FECHA-CORRIDA-TXT TO HIST-FECHA-TORNEO
005500     MOVE WKS-PUNTOS-LINEA      TO HIST-CAMBIO-PUNTOS
005510     MOVE "tournament_result"   TO HIST-TIPO-ACCION
005520     MOVE WKS-TIMESTAMP-ACTUAL  TO HIST-MARCA-TIEMPO
005530     PERFORM 250-ESCRIBE-HISTORIA THRU 250-ESCRIBE-HISTORIA-E.
005540 220-ACTUALIZA-JUGADOR-E. EXIT.
005550
005560*--------> AGREGA UN REGISTRO A POINTS-HIST (COMUN A 220/300/
005570*          400/510)
005580 250-ESCRIBE-HISTORIA SECTION.
005590     WRITE REG-POINTS-HISTORY.
005600 250-ESCRIBE-HISTORIA-E. EXIT.
005610
005620 230-ESCRIBE-RESUMEN-CARGA SECTION.
005630     MOVE WKS-ACTUALIZADOS TO WKS-ACTUALIZADOS-ED
005640     DISPLAY "Updated " WKS-ACTUALIZADOS-ED " players"
005650             UPON CONSOLE
005660     PERFORM 231-MUESTRA-UN-ERROR
005670        VARYING IDX-ERROR FROM 1 BY 1
005680        UNTIL IDX-ERROR > WKS-ERRORES-OCCURS.
005690 230-ESCRIBE-RESUMEN-CARGA-E. EXIT.
005700
005710 231-MUESTRA-UN-ERROR SECTION.
005720     DISPLAY ERR-MENSAJE (IDX-ERROR) UPON CONSOLE.
005730 231-MUESTRA-UN-ERROR-E. EXIT.
005740
005750******************************************************************
005760*     U5 - EDICION MANUAL POR DELTA (TRANSACCION "2")            *
005770******************************************************************
005780 300-EDITA-MANUAL SECTION.
005790     MOVE WKS-PARM-NOMBRE TO PMAS-NOMBRE-JUGADOR
005800     READ PLAYER-MASTER
005810        INVALID KEY
005820           SET JUGADOR-NUEVO TO TRUE
005830        NOT INVALID KEY
005840           SET JUGADOR-EXISTE TO TRUE
005850     END-READ
005860     IF JUGADOR-NUEVO
005870        MOVE WKS-PARM-NOMBRE       TO PMAS-NOMBRE-JUGADOR
005880        MOVE WKS-PARM-DELTA-PUNTOS TO PMAS-PUNTOS-TOTALES
005890        MOVE SPACES                TO PMAS-AVATAR
005900        MOVE ZERO                  TO PMAS-TORNEOS-JUGADOS
005910        MOVE WKS-PARM-DELTA-WINS   TO PMAS-VICTORIAS
005920        MOVE WKS-PARM-DELTA-KOS    TO PMAS-KNOCKOUTS
005930        MOVE WKS-TIMESTAMP-ACTUAL  TO PMAS-ULTIMA-ACTUALIZ
005940        WRITE REG-PLAYER-MASTER
005950     ELSE
005960        COMPUTE PMAS-PUNTOS-TOTALES =
005970                PMAS-PUNTOS-TOTALES + WKS-PARM-DELTA-PUNTOS
005980        ADD WKS-PARM-DELTA-WINS TO PMAS-VICTORIAS
005990        ADD WKS-PARM-DELTA-KOS  TO PMAS-KNOCKOUTS
006000        MOVE WKS-TIMESTAMP-ACTUAL TO PMAS-ULTIMA-ACTUALIZ
006010        REWRITE REG-PLAYER-MASTER
006020     END-IF
006030     MOVE WKS-PARM-NOMBRE       TO HIST-NOMBRE-JUGADOR
006040     MOVE "Manual Edit"         TO HIST-FECHA-TORNEO
006050     MOVE WKS-PARM-DELTA-PUNTOS TO HIST-CAMBIO-PUNTOS
006060     MOVE "manual_edit"         TO HIST-TIPO-ACCION
006070     MOVE WKS-TIMESTAMP-ACTUAL  TO HIST-MARCA-TIEMPO
006080     PERFORM 250-ESCRIBE-HISTORIA THRU 250-ESCRIBE-HISTORIA-E.
006090 300-EDITA-MANUAL-E. EXIT.
006100
006110******************************************************************
006120*     U5 - EDICION DE TOTAL FIJO CON RAZON (TRANSACCION "3")     *
006130******************************************************************
006140 400-EDITA-TOTAL SECTION.
006150     MOVE WKS-PARM-NOMBRE TO PMAS-NOMBRE-JUGADOR
006160     READ PLAYER-MASTER
006170        INVALID KEY
006180           SET JUGADOR-NUEVO TO TRUE
006190        NOT INVALID KEY
006200           SET JUGADOR-EXISTE TO TRUE
006210     END-READ
006220     IF JUGADOR-NUEVO
006230        MOVE ZERO                 TO WKS-TOTAL-ANTERIOR
006240        MOVE WKS-PARM-NOMBRE      TO PMAS-NOMBRE-JUGADOR
006250        MOVE WKS-PARM-NUEVO-TOTAL TO PMAS-PUNTOS-TOTALES
006260        MOVE SPACES               TO PMAS-AVATAR
006270        MOVE ZERO                 TO PMAS-TORNEOS-JUGADOS
006280                                      PMAS-VICTORIAS
006290                                      PMAS-KNOCKOUTS
006300        MOVE WKS-TIMESTAMP-ACTUAL TO PMAS-ULTIMA-ACTUALIZ
006310        WRITE REG-PLAYER-MASTER
006320     ELSE
006330        MOVE PMAS-PUNTOS-TOTALES  TO WKS-TOTAL-ANTERIOR
006340        MOVE WKS-PARM-NUEVO-TOTAL TO PMAS-PUNTOS-TOTALES
006350        MOVE WKS-TIMESTAMP-ACTUAL TO PMAS-ULTIMA-ACTUALIZ
006360        REWRITE REG-PLAYER-MASTER
006370     END-IF
006380     COMPUTE WKS-CAMBIO-PUNTOS =
006390             WKS-PARM-NUEVO-TOTAL - WKS-TOTAL-ANTERIOR
006400     MOVE WKS-PARM-NOMBRE      TO HIST-NOMBRE-JUGADOR
006410     MOVE WKS-PARM-RAZON       TO HIST-FECHA-TORNEO
006420     MOVE WKS-CAMBIO-PUNTOS    TO HIST-CAMBIO-PUNTOS
006430     MOVE "manual_edit"        TO HIST-TIPO-ACCION
006440     MOVE WKS-TIMESTAMP-ACTUAL TO HIST-MARCA-TIEMPO
006450     PERFORM 250-ESCRIBE-HISTORIA THRU 250-ESCRIBE-HISTORIA-E.
006460 400-EDITA-TOTAL-E. EXIT.
006470
006480******************************************************************
006490*     U5 - REINICIO DE TEMPORADA (TRANSACCION "4")                *
006500******************************************************************
006510 500-REINICIA-TEMPORADA SECTION.
006520     MOVE LOW-VALUES TO PMAS-NOMBRE-JUGADOR
006530     START PLAYER-MASTER KEY IS NOT LESS THAN PMAS-NOMBRE-JUGADOR
006540        INVALID KEY
006550           GO TO 500-REINICIA-TEMPORADA-E
006560     END-START
006570     PERFORM 510-PROCESA-UN-JUGADOR
006580        THRU 510-PROCESA-UN-JUGADOR-E
006590        UNTIL FS-PLAYRMAS = 10.
006600 500-REINICIA-TEMPORADA-E. EXIT.
006610
006620*--------> PONE EN CERO LOS PUNTOS/WINS/KOS/TORNEOS DE UN
006630*          JUGADOR, DEJANDO CONSTANCIA EN POINTS-HIST SOLO
006640*          CUANDO TENIA PUNTOS ACUMULADOS (REGLAS U5)
006650 510-PROCESA-UN-JUGADOR SECTION.
006660     READ PLAYER-MASTER NEXT
006670        AT END
006680           GO TO 510-PROCESA-UN-JUGADOR-E
006690     END-READ
006700     IF PMAS-PUNTOS-TOTALES > ZERO
006710        MOVE PMAS-NOMBRE-JUGADOR  TO HIST-NOMBRE-JUGADOR
006720        MOVE "season_reset"       TO HIST-FECHA-TORNEO
006730        COMPUTE HIST-CAMBIO-PUNTOS = ZERO - PMAS-PUNTOS-TOTALES
006740        MOVE "season_reset"       TO HIST-TIPO-ACCION
006750        MOVE WKS-TIMESTAMP-ACTUAL TO HIST-MARCA-TIEMPO
006760        PERFORM 250-ESCRIBE-HISTORIA THRU 250-ESCRIBE-HISTORIA-E
006770     END-IF
006780     MOVE ZERO TO PMAS-PUNTOS-TOTALES
006790                  PMAS-TORNEOS-JUGADOS
006800                  PMAS-VICTORIAS
006810                  PMAS-KNOCKOUTS
006820     REWRITE REG-PLAYER-MASTER.
006830 510-PROCESA-UN-JUGADOR-E. EXIT.
006840
006850******************************************************************
006860*                   CIERRE DE ARCHIVOS DE TRABAJO                *
006870******************************************************************
006880 900-CIERRA-ARCHIVOS SECTION.
006890     IF OPERACION-CARGA
006900        CLOSE POINTS-IN
006910     END-IF
006920     CLOSE PLAYER-MASTER
006930     CLOSE POINTS-HIST.
006940 900-CIERRA-ARCHIVOS-E. EXIT.
